      *****************************************************************
      * STAGEDAT - INPUT RECORD LAYOUT FOR STAGES.DAT
      *****************************************************************
      * HISTORY OF MODIFICATION:
      *****************************************************************
      * CYB0001 14/01/1991 RTANG   - INITIAL RELEASE
      *---------------------------------------------------------------*
      * CYB0007 03/05/1992 RTANG   - ADDED STAGEDAT-START-DTM-R
      *                              REDEFINES SO THE DATE EDIT ROUTINE
      *                              CAN PICK APART Y/M/D/H/MI/S
      *                              WITHOUT A SCAN LOOP
      *---------------------------------------------------------------*
      * CYB0045 19/09/2002 MFONG   - PQR-3344 REMOVED STAGEDAT-START-
      *                              DTM-R ADDED UNDER CYB0007 - NO EDIT
      *                              ROUTINE EVER PICKED UP THE BROKEN
      *                              OUT Y/M/D/H/MI/S FIELDS, THE WHOLE
      *                              19-BYTE STRING IS MOVED AS-IS TO
      *                              STAGE-START-DATETIME AND NEVER
      *                              VALIDATED FIELD BY FIELD
      *---------------------------------------------------------------*
       05  STAGEDAT-RECORD                  PIC X(120).
           05  STAGEDATR  REDEFINES STAGEDAT-RECORD.
               06  STAGEDAT-RACE-ID          PIC 9(05).
      *                                OWNING RACE ID, MUST ALREADY
      *                                BE ON FILE
               06  STAGEDAT-NAME             PIC X(30).
      *                                STAGE NAME, NO EMBEDDED SPACES
               06  STAGEDAT-DESCRIPTION      PIC X(50).
               06  STAGEDAT-LENGTH           PIC 9(05)V9(02).
      *                                LENGTH IN KM, MUST BE >= 5.00
               06  STAGEDAT-START-DTM        PIC X(19).
      *                                YYYY-MM-DDTHH:MM:SS
               06  STAGEDAT-TYPE             PIC X(02).
                   88  STAGEDAT-FLAT                 VALUE "FL".
                   88  STAGEDAT-MED-MOUNTAIN         VALUE "MM".
                   88  STAGEDAT-HIGH-MOUNTAIN        VALUE "HM".
                   88  STAGEDAT-TIME-TRIAL           VALUE "TT".
               06  FILLER                    PIC X(07).
