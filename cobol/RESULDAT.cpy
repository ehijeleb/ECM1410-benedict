      *****************************************************************
      * RESULDAT - INPUT RECORD LAYOUT FOR RESULTS.DAT
      *****************************************************************
      * HISTORY OF MODIFICATION:
      *****************************************************************
      * CYB0001 14/01/1991 RTANG   - INITIAL RELEASE
      *---------------------------------------------------------------*
      * CYB0018 11/02/1996 LKMOOI  - ADDED RESULDAT-TIMES-ALT REDEFINES
      *                              SO 3900-WRITE-REJECT-RTN CAN DUMP
      *                              THE RAW TIME STRING ON AN
      *                              INVALID-CHECKPOINT-TIMES REJECT
      *                              WITHOUT RISKING A NUMERIC ABEND
      *                              ON AN UNEDITED FIELD
      *---------------------------------------------------------------*
      * CYB0046 19/09/2002 MFONG   - PQR-3344 REMOVED RESULDAT-TIMES-
      *                              ALT ADDED UNDER CYB0018 - THE
      *                              REJECT WRITER NEVER TOOK IT UP,
      *                              3900-WRITE-REJECT-RTN ONLY MOVES
      *                              THE REJECT KEY AND REASON TEXT,
      *                              IT NEVER DUMPS THE RAW TIME TABLE
      *---------------------------------------------------------------*
       05  RESULDAT-RECORD                  PIC X(150).
           05  RESULDATR  REDEFINES RESULDAT-RECORD.
               06  RESULDAT-STAGE-ID         PIC 9(05).
               06  RESULDAT-RIDER-ID         PIC 9(05).
               06  RESULDAT-CKPT-COUNT       PIC 9(02).
      *                                NUMBER OF TIME ENTRIES THAT
      *                                FOLLOW (CHECKPOINTS + 2)
               06  RESULDAT-TIMES OCCURS 22 TIMES
                                  PIC 9(06).
      *                                HHMMSS, INDEX 1 = START TIME,
      *                                LAST USED INDEX = FINISH TIME
               06  FILLER                    PIC X(06).
