      *****************************************************************
      * CKPTDAT - INPUT RECORD LAYOUT FOR CHECKPOINTS.DAT
      *****************************************************************
      * HISTORY OF MODIFICATION:
      *****************************************************************
      * CYB0001 14/01/1991 RTANG   - INITIAL RELEASE
      *---------------------------------------------------------------*
       05  CKPTDAT-RECORD                   PIC X(30).
           05  CKPTDATR  REDEFINES CKPTDAT-RECORD.
               06  CKPTDAT-STAGE-ID          PIC 9(05).
      *                                OWNING STAGE ID
               06  CKPTDAT-LOCATION          PIC 9(05)V9(02).
      *                                KM FROM STAGE START
               06  CKPTDAT-TYPE              PIC X(02).
                   88  CKPTDAT-CLIMB-CAT1             VALUE "C1".
                   88  CKPTDAT-CLIMB-CAT2             VALUE "C2".
                   88  CKPTDAT-CLIMB-CAT3             VALUE "C3".
                   88  CKPTDAT-CLIMB-CAT4             VALUE "C4".
                   88  CKPTDAT-SPRINT                 VALUE "SP".
               06  CKPTDAT-AVG-GRADIENT      PIC S9(02)V9(02).
      *                                SIGNED AVG GRADIENT, 0 FOR SP
               06  FILLER                    PIC X(12).
