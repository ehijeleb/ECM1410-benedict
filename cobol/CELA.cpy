      *****************************************************************
      * CELA - LINKAGE RECORD FOR CALL "CYBCELA"
      *         (elapsed/adjusted-elapsed-time computation for the
      *          accepted results of ONE stage)
      *****************************************************************
      * HISTORY OF MODIFICATION:
      *****************************************************************
      * CYB0009 21/06/1993 RTANG   - INITIAL RELEASE
      *---------------------------------------------------------------*
      * CYB0022 17/04/1997 LKMOOI  - RAISED WK-C-CELA-MAX-RIDERS FROM
      *                              400 TO 2000 TO MATCH THE WIDENED
      *                              RIDER-TABLE IN CYBTABS
      *---------------------------------------------------------------*
      * CYB0026 09/02/1998 LKMOOI  - PQR-2209 ADDED WK-C-CELA-SORTED
      *                              REDEFINES SO THE BUNCH-FINISH
      *                              WALK IN A300 CAN OVERLAY THE
      *                              FINISH-TIME COLUMN OF A WORKING
      *                              COPY WITHOUT A SEPARATE TABLE
      *---------------------------------------------------------------*
       01  WK-C-CELA-RECORD.
           05  WK-C-CELA-INPUT.
               10  WK-C-CELA-STAGE-TYPE    PIC X(02).
               10  WK-C-CELA-RIDER-COUNT   PIC 9(05) COMP.
      *                                NUMBER OF RIDERS WITH A RESULT
      *                                ON THIS STAGE
               10  WK-C-CELA-RIDER OCCURS 2000 TIMES
                                  INDEXED BY WK-C-CELA-IX.
                   15  WK-C-CELA-RIDER-ID  PIC 9(05).
                   15  WK-C-CELA-START-TIME PIC 9(06).
                   15  WK-C-CELA-FINISH-TIME PIC 9(06).
                   15  WK-C-CELA-SORTED REDEFINES
                             WK-C-CELA-FINISH-TIME PIC 9(06).
      *                                WORKED COPY OF THE FINISH TIME,
      *                                SORTED ASCENDING IN A250 BEFORE
      *                                THE BUNCH-FINISH WALK IN A300
           05  WK-C-CELA-OUTPUT.
               10  WK-C-CELA-RAW OCCURS 2000 TIMES
                                  PIC 9(06).
               10  WK-C-CELA-ADJ OCCURS 2000 TIMES
                                  PIC 9(06).
               10  WK-C-CELA-ERROR-CD      PIC X(01) VALUE SPACE.
               10  FILLER                  PIC X(03)  VALUE SPACES.
      *---------------------------------------------------------------*
      *        ALTERNATE VIEW OF ONE RIDER SLOT'S INPUT COLUMNS, USED
      *        ONLY AS A FLAT BYTE AREA WHEN THE CALLER DISPLAYS A
      *        SUSPECT ENTRY DURING A PQR TRACE
      *---------------------------------------------------------------*
       01  WK-C-CELA-ONE-RIDER.
           05  WK-C-CELA-1R-ID             PIC 9(05).
           05  WK-C-CELA-1R-START          PIC 9(06).
           05  WK-C-CELA-1R-FINISH         PIC 9(06).
           05  WK-C-CELA-1R-ALT REDEFINES WK-C-CELA-1R-FINISH
                                     PIC X(06).
           05  FILLER                      PIC X(02)  VALUE SPACES.
