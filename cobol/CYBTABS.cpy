      *****************************************************************
      * CYBTABS - IN-MEMORY PORTAL TABLES FOR THE CYCLING RESULTS RUN
      *****************************************************************
      * THIS COPYBOOK HOLDS THE WORKING STORAGE EQUIVALENT OF THE
      * ORIGINAL PROGRAM'S IN-MEMORY RACE/STAGE/CHECKPOINT/TEAM/RIDER/
      * RESULT TABLES.  THE JOB BUILDS THESE TABLES AS IT READS THE
      * SIX MASTER FILES AND THEN DRIVES STAGE-REPORT.TXT FROM THEM.
      *****************************************************************
      * HISTORY OF MODIFICATION:
      *****************************************************************
      * CYB0001 14/01/1991 RTANG   - INITIAL RELEASE
      *---------------------------------------------------------------*
      * CYB0011 08/09/1993 RTANG   - RAISED MAX-STAGES FROM 500 TO
      *                              5000 FOLLOWING UNDERSIZED-TABLE
      *                              ABEND ON THE GRAND TOUR LOAD
      *---------------------------------------------------------------*
      * CYB0033 04/03/1999 LKMOOI  - Y2K REVIEW, NO FIELD WIDTHS
      *                              AFFECTED - TABLE SIZES UNCHANGED
      *---------------------------------------------------------------*
      * CYB0047 19/09/2002 MFONG   - PQR-3344 REMOVED CYB-STAGE-GATE-
      *                              WORK/-ALT, A SPARE BYTE-PAIR
      *                              REDEFINES THAT 2210/2220-CHECK-
      *                              CKPT-xxx-RTN NEVER PICKED UP -
      *                              BOTH PARAGRAPHS TEST THE STAGE
      *                              AND CHECKPOINT 88-LEVELS DIRECTLY
      *---------------------------------------------------------------*
       01  CYB-PORTAL-TABLES.
      *---------------------------------------------------------------*
      *        RACE TABLE
      *---------------------------------------------------------------*
           05  RACE-TABLE.
               10  RACE-COUNT              PIC 9(05)  COMP.
               10  RACE-ENTRY OCCURS 2000 TIMES
                             INDEXED BY RACE-IX.
                   15  RACE-ID             PIC 9(05).
                   15  RACE-NAME           PIC X(30).
                   15  RACE-DESCRIPTION    PIC X(50).
                   15  RACE-STAGE-COUNT    PIC 9(03)  COMP.
                   15  RACE-TOTAL-LENGTH   PIC 9(07)V9(02) COMP.
      *                                SUM OF ATTACHED STAGE LENGTHS
      *---------------------------------------------------------------*
      *        STAGE TABLE (GLOBAL STAGE-ID COUNTER ACROSS ALL RACES)
      *---------------------------------------------------------------*
           05  STAGE-TABLE.
               10  STAGE-COUNT             PIC 9(05)  COMP.
               10  STAGE-ENTRY OCCURS 5000 TIMES
                             INDEXED BY STAGE-IX.
                   15  STAGE-ID            PIC 9(05).
                   15  STAGE-RACE-ID       PIC 9(05).
                   15  STAGE-NAME          PIC X(30).
                   15  STAGE-DESCRIPTION   PIC X(50).
                   15  STAGE-LENGTH        PIC 9(05)V9(02).
                   15  STAGE-START-DATETIME PIC X(19).
                   15  STAGE-TYPE          PIC X(02).
                       88  STAGE-IS-TIME-TRIAL    VALUE "TT".
                   15  STAGE-WAITING-FLAG  PIC X(01).
                       88  STAGE-PREP-CONCLUDED   VALUE "Y".
                       88  STAGE-PREP-OPEN        VALUE "N".
                   15  STAGE-CKPT-COUNT    PIC 9(03)  COMP.
                   15  STAGE-CKPT-ID-LIST  PIC 9(05)
                                  OCCURS 20 TIMES.
      *                                CHECKPOINT IDS IN INSERTION
      *                                ORDER, NOT LOCATION ORDER
                   15  STAGE-RESULT-COUNT  PIC 9(05)  COMP.
      *---------------------------------------------------------------*
      *        CHECKPOINT TABLE (GLOBAL CHKPT-ID COUNTER)
      *---------------------------------------------------------------*
           05  CHKPT-TABLE.
               10  CHKPT-COUNT             PIC 9(05)  COMP.
               10  CHKPT-ENTRY OCCURS 40000 TIMES
                             INDEXED BY CHKPT-IX.
                   15  CHKPT-ID            PIC 9(05).
                   15  CHKPT-STAGE-ID      PIC 9(05).
                   15  CHKPT-LOCATION      PIC 9(05)V9(02).
                   15  CHKPT-TYPE          PIC X(02).
                   15  CHKPT-AVG-GRADIENT  PIC S9(02)V9(02).
      *---------------------------------------------------------------*
      *        TEAM TABLE
      *---------------------------------------------------------------*
           05  TEAM-TABLE.
               10  TEAM-COUNT              PIC 9(05)  COMP.
               10  TEAM-ENTRY OCCURS 2000 TIMES
                             INDEXED BY TEAM-IX.
                   15  TEAM-ID             PIC 9(05).
                   15  TEAM-NAME           PIC X(30).
                   15  TEAM-DESCRIPTION    PIC X(50).
      *---------------------------------------------------------------*
      *        RIDER TABLE (GLOBAL RIDER-ID COUNTER)
      *---------------------------------------------------------------*
           05  RIDER-TABLE.
               10  RIDER-COUNT             PIC 9(05)  COMP.
               10  RIDER-ENTRY OCCURS 20000 TIMES
                             INDEXED BY RIDER-IX.
                   15  RIDER-ID            PIC 9(05).
                   15  RIDER-TEAM-ID       PIC 9(05).
                   15  RIDER-NAME          PIC X(30).
                   15  RIDER-YEAR-OF-BIRTH PIC 9(04).
      *---------------------------------------------------------------*
      *        RESULT TABLE, KEYED BY (STAGE-ID, RIDER-ID)
      *---------------------------------------------------------------*
           05  RESULT-TABLE.
               10  RESULT-COUNT            PIC 9(05)  COMP.
               10  RESULT-ENTRY OCCURS 20000 TIMES
                             INDEXED BY RESULT-IX.
                   15  RESULT-STAGE-ID     PIC 9(05).
                   15  RESULT-RIDER-ID     PIC 9(05).
                   15  RESULT-CKPT-COUNT   PIC 9(02)  COMP.
                   15  RESULT-TIMES        PIC 9(06)
                                  OCCURS 22 TIMES.
                   15  RESULT-RAW-ELAPSED  PIC 9(06).
                   15  RESULT-ADJ-ELAPSED  PIC 9(06).
      *---------------------------------------------------------------*
      *        GLOBAL ID COUNTERS - ASSIGNED IN ASCENDING LOAD ORDER
      *---------------------------------------------------------------*
           05  CYB-NEXT-IDS.
               10  NEXT-RACE-ID            PIC 9(05)  COMP.
               10  NEXT-STAGE-ID           PIC 9(05)  COMP.
               10  NEXT-CHKPT-ID           PIC 9(05)  COMP.
               10  NEXT-TEAM-ID            PIC 9(05)  COMP.
               10  NEXT-RIDER-ID           PIC 9(05)  COMP.
      *---------------------------------------------------------------*
      *        RUN TOTALS - BATCH FLOW STEP 9 FOOTER
      *---------------------------------------------------------------*
           05  CYB-RUN-TOTALS.
               10  TOT-RACES-LOADED        PIC 9(05)  COMP.
               10  TOT-STAGES-LOADED       PIC 9(05)  COMP.
               10  TOT-TEAMS-LOADED        PIC 9(05)  COMP.
               10  TOT-RIDERS-LOADED       PIC 9(05)  COMP.
               10  TOT-RESULTS-ACCEPTED    PIC 9(05)  COMP.
               10  TOT-RESULTS-REJECTED    PIC 9(05)  COMP.
               10  FILLER                  PIC X(04)  VALUE SPACES.
