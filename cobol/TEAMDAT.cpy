      *****************************************************************
      * TEAMDAT - INPUT RECORD LAYOUT FOR TEAMS.DAT
      *****************************************************************
      * HISTORY OF MODIFICATION:
      *****************************************************************
      * CYB0001 14/01/1991 RTANG   - INITIAL RELEASE
      *---------------------------------------------------------------*
       05  TEAMDAT-RECORD                   PIC X(100).
           05  TEAMDATR  REDEFINES TEAMDAT-RECORD.
               06  TEAMDAT-NAME              PIC X(30).
      *                                TEAM NAME, NO EMBEDDED SPACES
               06  TEAMDAT-DESCRIPTION       PIC X(50).
               06  FILLER                    PIC X(20).
