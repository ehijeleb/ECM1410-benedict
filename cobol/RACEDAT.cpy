      *****************************************************************
      * RACEDAT - INPUT RECORD LAYOUT FOR RACES.DAT
      *****************************************************************
      * HISTORY OF MODIFICATION:
      *****************************************************************
      * CYB0001 14/01/1991 RTANG   - INITIAL RELEASE
      *---------------------------------------------------------------*
       05  RACEDAT-RECORD                   PIC X(100).
           05  RACEDATR  REDEFINES RACEDAT-RECORD.
               06  RACEDAT-NAME              PIC X(30).
      *                                RACE NAME, NO EMBEDDED SPACES
               06  RACEDAT-DESCRIPTION       PIC X(50).
      *                                FREE-TEXT RACE DESCRIPTION
               06  FILLER                    PIC X(20).
