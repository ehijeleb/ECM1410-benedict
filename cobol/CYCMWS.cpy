      *****************************************************************
      * CYCMWS - CYCLING PORTAL COMMON WORK AREA
      *****************************************************************
      * HISTORY OF MODIFICATION:
      *****************************************************************
      * CYB0001 14/01/1991 RTANG   - INITIAL RELEASE FOR STAGE RACE
      *                              RESULTS SUB-SYSTEM
      *---------------------------------------------------------------*
      * CYB0014 22/06/1994 RTANG   - ADDED WK-C-DUPLICATE-KEY FOR THE
      *                              RESULTS DUPLICATE-ENTRY CHECK
      *---------------------------------------------------------------*
      * CYB0029 19/09/1998 LKMOOI  - Y2K REVIEW - WK-C-RUN-DATE WIDENED
      *                              TO CCYYMMDD, NO LOGIC CHANGE
      *---------------------------------------------------------------*
       01  WK-C-COMMON.
           05  WK-C-FILE-STATUS        PIC X(02).
               88  WK-C-SUCCESSFUL              VALUE "00".
               88  WK-C-END-OF-FILE             VALUE "10".
               88  WK-C-DUPLICATE-KEY           VALUE "22".
               88  WK-C-RECORD-NOT-FOUND        VALUE "23".
      *                                FILE STATUS OF LAST I-O
           05  WK-C-RUN-DATE           PIC 9(08).
      *                                RUN DATE CCYYMMDD, ACCEPT FROM
      *                                DATE-OF-CENTURY AT START-UP
           05  WK-C-PGM-TAG            PIC X(08)  VALUE SPACES.
      *                                CALLING PROGRAM-ID, MOVED INTO
      *                                REJECT LOG LINES FOR TRACING
           05  FILLER                  PIC X(04)  VALUE SPACES.
      *                                RESERVED FOR FUTURE EXPANSION
