      *****************************************************************
      * VNAM - LINKAGE RECORD FOR CALL "CYBVNAM"
      *****************************************************************
      * HISTORY OF MODIFICATION:
      *****************************************************************
      * CYB0002 15/01/1991 RTANG   - INITIAL RELEASE, SHARED BY THE
      *                              RACE/STAGE/TEAM NAME CHECKS
      *---------------------------------------------------------------*
      * CYB0013 02/08/1993 RTANG   - PQR-1140 ADDED THE CHARACTER-
      *                              TABLE REDEFINES SO THE TRAILING-
      *                              SPACE SCAN CAN INDEX THE NAME
      *                              ONE BYTE AT A TIME
      *---------------------------------------------------------------*
       01  WK-C-VNAM-RECORD.
           05  WK-C-VNAM-INPUT.
               10  WK-C-VNAM-NAME          PIC X(30).
      *                                CANDIDATE NAME TO BE EDITED
               10  WK-C-VNAM-NAME-TBL REDEFINES WK-C-VNAM-NAME
                                  PIC X(01) OCCURS 30 TIMES
                                  INDEXED BY WK-C-VNAM-IX.
           05  WK-C-VNAM-OUTPUT.
               10  WK-C-VNAM-STATUS        PIC X(01).
                   88  WK-C-VNAM-VALID            VALUE "Y".
                   88  WK-C-VNAM-INVALID          VALUE "N".
               10  FILLER                  PIC X(03)  VALUE SPACES.
       01  WK-C-VNAM-TRACE REDEFINES WK-C-VNAM-RECORD.
      *                                FLAT BYTE VIEW FOR A DISPLAY
      *                                TRACE DUMP OF THE LINKAGE AREA
           05  WK-C-VNAM-TRACE-BYTES       PIC X(34).
