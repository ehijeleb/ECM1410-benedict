000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CYBMAIN.
000500 AUTHOR.         R TANG.
000600 INSTALLATION.   VELOTRACK SYSTEMS AS400 SHOP.
000700 DATE-WRITTEN.   14 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  STAGE RACE RESULTS BATCH RUN.  LOADS THE SIX
001200*               MASTER FILES (RACES, STAGES, CHECKPOINTS, TEAMS,
001300*               RIDERS, RESULTS) INTO THE IN-MEMORY PORTAL
001400*               TABLES, CONCLUDES CHECKPOINT PREPARATION FOR
001500*               EVERY STAGE, THEN RUNS THE PER-STAGE RANKING
001600*               CONTROL BREAK AGAINST THE ACCEPTED RESULTS AND
001700*               WRITES STAGE-REPORT.TXT AND REJECTS.TXT.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* CYB0001  14/01/1991 RTANG   - INITIAL RELEASE
002300*-----------------------------------------------------------*
002400* CYB0005  22/02/1991 RTANG   - PQR-0087 RACE TOTAL LENGTH WAS
002500*                              NOT BEING RE-ACCUMULATED WHEN A
002600*                              STAGE WAS REJECTED FOR LENGTH -
002700*                              MOVED THE ADD TO AFTER ALL STAGE
002800*                              EDITS IN 2120-CHECK-LENGTH-RTN
002900*-----------------------------------------------------------*
003000* CYB0011  08/09/1993 RTANG   - RAISED MAX-STAGES FROM 500 TO
003100*                              5000, SEE CYBTABS HISTORY
003200*-----------------------------------------------------------*
003300* CYB0014  22/06/1994 RTANG   - ADDED WK-C-DUPLICATE-KEY CHECK
003400*                              ON THE RESULTS LOAD FOR PQR-0511,
003500*                              A RIDER COULD BE KEYED TWICE FOR
003600*                              THE SAME STAGE
003700*-----------------------------------------------------------*
003800* CYB0019  03/07/1996 LKMOOI  - PQR-1390 STAGE-REPORT DETAIL
003900*                              LINE WAS TRUNCATING ADJ-ELAPSED -
004000*                              REDID THE PRINT GROUP WIDTHS
004100*-----------------------------------------------------------*
004200* CYB0027  12/02/1998 LKMOOI  - PQR-2240 CHECKPOINT LOAD WAS NOT
004300*                              TESTING STAGE-WAITING-FLAG BEFORE
004400*                              APPENDING - SEE 2220-CHECK-CKPT-
004500*                              STATE-RTN
004600*-----------------------------------------------------------*
004700* CYB0034  24/11/1998 LKMOOI  - Y2K REVIEW - WK-C-RUN-DATE NOW
004800*                              ACCEPTED AS CCYYMMDD, REPORT
004900*                              FOOTER UNCHANGED
005000*-----------------------------------------------------------*
005100* CYB0040  14/05/2001 MFONG   - PQR-3102 END-OF-RUN TOTALS LINE
005200*                              FOR RESULTS REJECTED WAS NOT BEING
005300*                              EMITTED WHEN ZERO REJECTS OCCURRED
005400*                              - REMOVED THE SUPPRESS-ON-ZERO TEST
005500*-----------------------------------------------------------*
005600* CYB0042  19/09/2002 MFONG   - PQR-3344 A STAGE WITH MORE THAN
005700*                              20 CHECKPOINTS OR A RESULT NEEDING
005800*                              MORE THAN 22 TIMES ENTRIES WOULD
005900*                              OVERRUN THE CHECKPOINT-ID-LIST AND
006000*                              RESULT-TIMES TABLES - ADDED 2235-
006100*                              CHECK-CKPT-CAPACITY-RTN AND 2635-
006200*                              CHECK-RESULT-OVERFLOW-RTN TO LOG
006300*                              AND SKIP THE OFFENDING RECORD
006400*-----------------------------------------------------------*
006500 EJECT
006600**********************
006700 ENVIRONMENT DIVISION.
006800**********************
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.  IBM-AS400.
007100 OBJECT-COMPUTER.  IBM-AS400.
007200 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
007300                      ON  STATUS IS U0-ON
007400                      OFF STATUS IS U0-OFF.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT RACEIN   ASSIGN TO DATABASE-RACEIN
007900            ORGANIZATION   IS LINE SEQUENTIAL
008000            FILE STATUS    IS WK-C-FILE-STATUS.
008100     SELECT STAGEIN  ASSIGN TO DATABASE-STAGEIN
008200            ORGANIZATION   IS LINE SEQUENTIAL
008300            FILE STATUS    IS WK-C-FILE-STATUS.
008400     SELECT CKPTIN   ASSIGN TO DATABASE-CKPTIN
008500            ORGANIZATION   IS LINE SEQUENTIAL
008600            FILE STATUS    IS WK-C-FILE-STATUS.
008700     SELECT TEAMIN   ASSIGN TO DATABASE-TEAMIN
008800            ORGANIZATION   IS LINE SEQUENTIAL
008900            FILE STATUS    IS WK-C-FILE-STATUS.
009000     SELECT RIDERIN  ASSIGN TO DATABASE-RIDERIN
009100            ORGANIZATION   IS LINE SEQUENTIAL
009200            FILE STATUS    IS WK-C-FILE-STATUS.
009300     SELECT RESULTIN ASSIGN TO DATABASE-RESULTIN
009400            ORGANIZATION   IS LINE SEQUENTIAL
009500            FILE STATUS    IS WK-C-FILE-STATUS.
009600     SELECT STGRPT   ASSIGN TO DATABASE-STGRPT
009700            ORGANIZATION   IS LINE SEQUENTIAL
009800            FILE STATUS    IS WK-C-FILE-STATUS.
009900     SELECT REJRPT   ASSIGN TO DATABASE-REJRPT
010000            ORGANIZATION   IS LINE SEQUENTIAL
010100            FILE STATUS    IS WK-C-FILE-STATUS.
010200
010300***************
010400 DATA DIVISION.
010500***************
010600 FILE SECTION.
010700**************
010800 FD  RACEIN
010900     LABEL RECORDS ARE OMITTED
011000     DATA RECORD IS RACEIN-REC.
011100 01  RACEIN-REC.
011200     COPY RACEDAT.
011300
011400 FD  STAGEIN
011500     LABEL RECORDS ARE OMITTED
011600     DATA RECORD IS STAGEIN-REC.
011700 01  STAGEIN-REC.
011800     COPY STAGEDAT.
011900
012000 FD  CKPTIN
012100     LABEL RECORDS ARE OMITTED
012200     DATA RECORD IS CKPTIN-REC.
012300 01  CKPTIN-REC.
012400     COPY CKPTDAT.
012500
012600 FD  TEAMIN
012700     LABEL RECORDS ARE OMITTED
012800     DATA RECORD IS TEAMIN-REC.
012900 01  TEAMIN-REC.
013000     COPY TEAMDAT.
013100
013200 FD  RIDERIN
013300     LABEL RECORDS ARE OMITTED
013400     DATA RECORD IS RIDERIN-REC.
013500 01  RIDERIN-REC.
013600     COPY RIDERDAT.
013700
013800 FD  RESULTIN
013900     LABEL RECORDS ARE OMITTED
014000     DATA RECORD IS RESULTIN-REC.
014100 01  RESULTIN-REC.
014200     COPY RESULDAT.
014300
014400 FD  STGRPT
014500     LABEL RECORDS ARE OMITTED
014600     DATA RECORD IS STGRPT-REC.
014700 01  STGRPT-REC                      PIC X(132).
014800
014900 FD  REJRPT
015000     LABEL RECORDS ARE OMITTED
015100     DATA RECORD IS REJRPT-REC.
015200 01  REJRPT-REC                      PIC X(132).
015300
015400*************************
015500 WORKING-STORAGE SECTION.
015600*************************
015700 01  FILLER                          PIC X(24)        VALUE
015800     "** PROGRAM CYBMAIN **".
015900
016000* ------------------ PROGRAM WORKING STORAGE -------------------*
016100 COPY CYCMWS.
016200 COPY CYBTABS.
016300
016400 01  WS-FILE-SWITCHES.
016500     05  WS-RACE-EOF-SW              PIC X(01).
016600         88  WS-RACE-EOF                   VALUE "Y".
016700         88  WS-RACE-NOT-EOF                VALUE "N".
016800     05  WS-STAGE-EOF-SW             PIC X(01).
016900         88  WS-STAGE-EOF                   VALUE "Y".
017000         88  WS-STAGE-NOT-EOF                VALUE "N".
017100     05  WS-CKPT-EOF-SW              PIC X(01).
017200         88  WS-CKPT-EOF                    VALUE "Y".
017300         88  WS-CKPT-NOT-EOF                 VALUE "N".
017400     05  WS-TEAM-EOF-SW              PIC X(01).
017500         88  WS-TEAM-EOF                    VALUE "Y".
017600         88  WS-TEAM-NOT-EOF                 VALUE "N".
017700     05  WS-RIDER-EOF-SW             PIC X(01).
017800         88  WS-RIDER-EOF                   VALUE "Y".
017900         88  WS-RIDER-NOT-EOF                VALUE "N".
018000     05  WS-RESULT-EOF-SW            PIC X(01).
018100         88  WS-RESULT-EOF                  VALUE "Y".
018200         88  WS-RESULT-NOT-EOF               VALUE "N".
018300     05  FILLER                      PIC X(02)  VALUE SPACES.
018400
018500 01  WS-EDIT-SWITCHES.
018600     05  WS-DUP-SW                   PIC X(01).
018700         88  WS-DUP-FOUND                   VALUE "Y".
018800         88  WS-DUP-NOT-FOUND                VALUE "N".
018900     05  WS-ID-SW                    PIC X(01).
019000         88  WS-ID-FOUND                    VALUE "Y".
019100         88  WS-ID-NOT-FOUND                 VALUE "N".
019200     05  WS-RSLT-DUP-SW              PIC X(01).
019300         88  WS-RSLT-DUP-FOUND              VALUE "Y".
019400         88  WS-RSLT-DUP-NOT-FOUND           VALUE "N".
019500     05  FILLER                      PIC X(03)  VALUE SPACES.
019600
019700*-----------------------------------------------------------*
019800*   SAVED TABLE POSITIONS FOUND BY THE SEARCH PARAGRAPHS -
019900*   COBOL LEAVES A PERFORM VARYING INDEX ONE PAST THE MATCH
020000*   ON LOOP EXIT SO THE MATCH POSITION IS SAVED OFF AS SOON
020100*   AS IT IS FOUND, NOT COMPUTED BACK FROM THE FINAL INDEX
020200*-----------------------------------------------------------*
020300 01  WS-SAVE-INDEXES.
020400     05  WS-SAVE-RACE-IX             USAGE INDEX.
020500     05  WS-SAVE-STAGE-IX            USAGE INDEX.
020600     05  WS-SAVE-TEAM-IX             USAGE INDEX.
020700     05  WS-SAVE-RIDER-IX            USAGE INDEX.
020800     05  FILLER                      PIC X(02)  VALUE SPACES.
020900
021000*-----------------------------------------------------------*
021100*   RESULT LOAD EDIT WORK AREA - RULE 6D TIME-COUNT CHECK
021200*-----------------------------------------------------------*
021300 01  WS-RESULT-EDIT-WORK.
021400     05  WS-TIME-ENTRY-SUB           PIC 9(02)  COMP.
021500     05  WS-EXPECT-TIMES             PIC 9(02)  COMP.
021600     05  FILLER                      PIC X(04)  VALUE SPACES.
021700
021800 01  WS-RANK-TABLE.
021900     05  WS-RANK-COUNT               PIC 9(05)  COMP.
022000     05  WS-RANK-ENTRY OCCURS 2000 TIMES
022100                   INDEXED BY WS-RANK-IX.
022200         10  WS-RANK-RIDER-ID        PIC 9(05).
022300         10  WS-RANK-RAW             PIC 9(06).
022400         10  WS-RANK-ADJ             PIC 9(06).
022500     05  FILLER                      PIC X(04)  VALUE SPACES.
022600
022700 01  WS-RANK-WORK.
022800     05  WS-RANK-INNER-SUB           PIC 9(04)  COMP.
022900     05  WS-RANK-SWAP-SUB            PIC 9(04)  COMP.
023000     05  WS-RANK-SORT-SW             PIC X(01).
023100         88  WS-RANK-SORT-DONE              VALUE "Y".
023200         88  WS-RANK-SORT-NOT-DONE           VALUE "N".
023300     05  WS-RANK-SWAP-AREA.
023400         10  WS-RANK-SWAP-ID         PIC 9(05).
023500         10  WS-RANK-SWAP-RAW        PIC 9(06).
023600         10  WS-RANK-SWAP-ADJ        PIC 9(06).
023700     05  FILLER                      PIC X(04)  VALUE SPACES.
023800
023900*-----------------------------------------------------------*
024000*   REJECT REASON HOLDER - MOVED INTO THE REJECT LINE BY
024100*   3900-WRITE-REJECT-RTN.  VALUES MIRROR THE ORIGINAL
024200*   EXCEPTION NAMES CARRIED IN SPEC "BUSINESS RULES"
024300*-----------------------------------------------------------*
024400 01  WS-REJECT-AREA.
024500     05  WS-REJECT-FILE-TAG          PIC X(12).
024600     05  WS-REJECT-KEY               PIC X(30).
024700     05  WS-REJECT-REASON-CD         PIC X(02).
024800         88  RSN-INVALID-NAME               VALUE "01".
024900         88  RSN-DUPLICATE-NAME             VALUE "02".
025000         88  RSN-INVALID-LENGTH             VALUE "03".
025100         88  RSN-INVALID-STAGE-TYPE         VALUE "04".
025200         88  RSN-INVALID-STAGE-STATE        VALUE "05".
025300         88  RSN-INVALID-LOCATION           VALUE "06".
025400         88  RSN-INVALID-RIDER              VALUE "07".
025500         88  RSN-ID-NOT-RECOGNISED          VALUE "08".
025600         88  RSN-DUPLICATE-RESULT           VALUE "09".
025700         88  RSN-INVALID-CKPT-TIMES         VALUE "10".
025800         88  RSN-TOO-MANY-CKPT-TIMES        VALUE "11".
025900         88  RSN-TOO-MANY-CHECKPOINTS       VALUE "12".
026000     05  WS-REJECT-REASON-NUM REDEFINES WS-REJECT-REASON-CD
026100                               PIC 9(02).
026200*                                NUMERIC VIEW OF THE REASON CODE
026300*                                USED ONLY TO SUBSCRIPT THE
026400*                                REASON-TEXT TABLE BELOW
026500     05  FILLER                      PIC X(06)  VALUE SPACES.
026600
026700 01  WS-REJECT-TEXT-TABLE.
026800     05  FILLER                      PIC X(24)  VALUE
026900         "INVALID-NAME".
027000     05  FILLER                      PIC X(24)  VALUE
027100         "DUPLICATE-NAME".
027200     05  FILLER                      PIC X(24)  VALUE
027300         "INVALID-LENGTH".
027400     05  FILLER                      PIC X(24)  VALUE
027500         "INVALID-STAGE-TYPE".
027600     05  FILLER                      PIC X(24)  VALUE
027700         "INVALID-STAGE-STATE".
027800     05  FILLER                      PIC X(24)  VALUE
027900         "INVALID-LOCATION".
028000     05  FILLER                      PIC X(24)  VALUE
028100         "INVALID-RIDER".
028200     05  FILLER                      PIC X(24)  VALUE
028300         "ID-NOT-RECOGNISED".
028400     05  FILLER                      PIC X(24)  VALUE
028500         "DUPLICATE-RESULT".
028600     05  FILLER                      PIC X(24)  VALUE
028700         "INVALID-CHECKPOINT-TIMES".
028800     05  FILLER                      PIC X(24)  VALUE
028900         "TOO-MANY-CKPT-TIMES".
029000     05  FILLER                      PIC X(24)  VALUE
029100         "TOO-MANY-CHECKPOINTS".
029200 01  WS-REJECT-TEXT-R REDEFINES WS-REJECT-TEXT-TABLE.
029300     05  WS-REJECT-TEXT-ENTRY OCCURS 12 TIMES
029400                   PIC X(24).
029500
029600*-----------------------------------------------------------*
029700*   PRINT LINE LAYOUTS FOR STAGE-REPORT.TXT
029800*-----------------------------------------------------------*
029900 01  WS-STGRPT-HEADER-LINE.
030000     05  FILLER                      PIC X(14)  VALUE
030100         "STAGE REPORT -".
030200     05  WS-HDR-STAGE-ID             PIC ZZZZ9.
030300     05  FILLER                      PIC X(113) VALUE SPACES.
030400
030500 01  WS-STGRPT-DETAIL-LINE.
030600     05  WS-DTL-RANK                 PIC ZZ9.
030700     05  FILLER                      PIC X(02)  VALUE SPACES.
030800     05  WS-DTL-RIDER-ID             PIC ZZZZZ9.
030900     05  FILLER                      PIC X(02)  VALUE SPACES.
031000     05  WS-DTL-RAW-ELAPSED          PIC X(08).
031100     05  FILLER                      PIC X(02)  VALUE SPACES.
031200     05  WS-DTL-ADJ-ELAPSED          PIC X(08).
031300     05  FILLER                      PIC X(02)  VALUE SPACES.
031400     05  WS-DTL-POINTS               PIC ZZZ9.
031500     05  FILLER                      PIC X(02)  VALUE SPACES.
031600     05  WS-DTL-MTN-POINTS           PIC ZZZ9.
031700     05  FILLER                      PIC X(89)  VALUE SPACES.
031800
031900 01  WS-STGRPT-FOOTER-LINE.
032000     05  FILLER                      PIC X(16)  VALUE
032100         "RIDERS RANKED: ".
032200     05  WS-FTR-RANKED-CNT           PIC ZZZZ9.
032300     05  FILLER                      PIC X(111) VALUE SPACES.
032400
032500 01  WS-ENDTOT-LINE.
032600     05  WS-ENDTOT-LABEL             PIC X(24).
032700     05  WS-ENDTOT-VALUE             PIC ZZZZ9.
032800     05  FILLER                      PIC X(103) VALUE SPACES.
032900
033000 01  WS-REJECT-LINE.
033100     05  WS-RJL-FILE-TAG             PIC X(12).
033200     05  FILLER                      PIC X(02)  VALUE SPACES.
033300     05  WS-RJL-KEY                  PIC X(30).
033400     05  FILLER                      PIC X(02)  VALUE SPACES.
033500     05  WS-RJL-REASON-CD            PIC X(02).
033600     05  FILLER                      PIC X(02)  VALUE SPACES.
033700     05  WS-RJL-REASON-TXT           PIC X(24).
033800     05  FILLER                      PIC X(58)  VALUE SPACES.
033900
034000*-----------------------------------------------------------*
034100*   TIME-OF-DAY FORMATTING WORK AREA - HHMMSS TO HH:MM:SS
034200*-----------------------------------------------------------*
034300 77  WS-TIME-FMT-IN                  PIC 9(06).
034400 77  WS-TIME-FMT-OUT                 PIC X(08).
034500
034600*-----------------------------------------------------------*
034700*   CALL PARAMETER AREAS FOR THE CALLED SUBROUTINES - THESE
034800*   ARE ALLOCATED HERE SINCE CYBMAIN IS THE CALLER, NOT THE
034900*   CALLED PROGRAM
035000*-----------------------------------------------------------*
035100 COPY VNAM.
035200 COPY CELA.
035300 EJECT
035400********************
035500 PROCEDURE DIVISION.
035600********************
035700 MAIN-MODULE.
035800     PERFORM 1000-INITIALIZE-RTN
035900        THRU 1099-INITIALIZE-EX.
036000     PERFORM 2000-LOAD-RACES-RTN
036100        THRU 2099-LOAD-RACES-EX.
036200     PERFORM 2100-LOAD-STAGES-RTN
036300        THRU 2199-LOAD-STAGES-EX.
036400     PERFORM 2200-LOAD-CKPTS-RTN
036500        THRU 2299-LOAD-CKPTS-EX.
036600     PERFORM 2300-CONCLUDE-STAGE-RTN
036700        THRU 2399-CONCLUDE-STAGE-EX.
036800     PERFORM 2400-LOAD-TEAMS-RTN
036900        THRU 2499-LOAD-TEAMS-EX.
037000     PERFORM 2500-LOAD-RIDERS-RTN
037100        THRU 2599-LOAD-RIDERS-EX.
037200     PERFORM 2600-LOAD-RESULTS-RTN
037300        THRU 2699-LOAD-RESULTS-EX.
037400     PERFORM 3000-STAGE-RPT-RTN
037500        THRU 3099-STAGE-RPT-EX.
037600     PERFORM 9000-END-TOTALS-RTN
037700        THRU 9099-END-TOTALS-EX.
037800     PERFORM Z000-END-PROGRAM-RTN
037900        THRU Z099-END-PROGRAM-EX.
038000     STOP RUN.
038100
038200*-----------------------------------------------------------*
038300*   OPEN ALL FILES, ZERO THE PORTAL TABLES AND COUNTERS
038400*-----------------------------------------------------------*
038500 1000-INITIALIZE-RTN.
038600     MOVE ZERO                   TO RACE-COUNT STAGE-COUNT
038700                                     CHKPT-COUNT TEAM-COUNT
038800                                     RIDER-COUNT RESULT-COUNT.
038900     MOVE ZERO                   TO NEXT-RACE-ID NEXT-STAGE-ID
039000                                     NEXT-CHKPT-ID NEXT-TEAM-ID
039100                                     NEXT-RIDER-ID.
039200     MOVE ZERO                   TO TOT-RACES-LOADED
039300                                     TOT-STAGES-LOADED
039400                                     TOT-TEAMS-LOADED
039500                                     TOT-RIDERS-LOADED
039600                                     TOT-RESULTS-ACCEPTED
039700                                     TOT-RESULTS-REJECTED.
039800     SET  U0-OFF                 TO TRUE.
039900     ACCEPT WK-C-RUN-DATE        FROM DATE YYYYMMDD.
040000     MOVE "CYBMAIN"              TO WK-C-PGM-TAG.
040100
040200     OPEN INPUT  RACEIN STAGEIN CKPTIN TEAMIN RIDERIN RESULTIN.
040300     IF      NOT WK-C-SUCCESSFUL
040400             DISPLAY "CYBMAIN - OPEN ERROR ON AN INPUT FILE"
040500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040600             SET U0-ON           TO TRUE
040700             GO TO Y900-ABEND.
040800
040900     OPEN OUTPUT STGRPT REJRPT.
041000     IF      NOT WK-C-SUCCESSFUL
041100             DISPLAY "CYBMAIN - OPEN ERROR ON AN OUTPUT FILE"
041200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041300             SET U0-ON           TO TRUE
041400             GO TO Y900-ABEND.
041500 1099-INITIALIZE-EX.
041600     EXIT.
041700
041800*=============================================================*
041900*   BATCH FLOW STEP 1 - LOAD RACES                            *
042000*   RULES 1 (NAME) AND 2 (DUPLICATE NAME)                     *
042100*=============================================================*
042200 2000-LOAD-RACES-RTN.
042300     SET  WS-RACE-NOT-EOF        TO TRUE.
042400     PERFORM 2005-READ-RACE-RTN
042500        THRU 2005-READ-RACE-EX.
042600     PERFORM 2020-EDIT-RACE-RTN
042700        THRU 2029-EDIT-RACE-EX
042800        UNTIL WS-RACE-EOF.
042900 2099-LOAD-RACES-EX.
043000     EXIT.
043100
043200 2005-READ-RACE-RTN.
043300     READ RACEIN
043400         AT END SET WS-RACE-EOF  TO TRUE.
043500 2005-READ-RACE-EX.
043600     EXIT.
043700
043800 2020-EDIT-RACE-RTN.
043900     MOVE SPACES                 TO WS-REJECT-KEY.
044000     MOVE RACEDAT-NAME           TO WS-REJECT-KEY(1:30).
044100     MOVE "RACES.DAT"            TO WS-REJECT-FILE-TAG.
044200
044300     MOVE RACEDAT-NAME           TO WK-C-VNAM-NAME.
044400     CALL "CYBVNAM" USING WK-C-VNAM-RECORD.
044500     IF      WK-C-VNAM-INVALID
044600             SET RSN-INVALID-NAME    TO TRUE
044700             GO TO 2028-REJECT-RACE-RTN.
044800
044900     PERFORM 2010-CHECK-DUP-RACE-RTN
045000        THRU 2010-CHECK-DUP-RACE-EX.
045100     IF      WS-DUP-FOUND
045200             SET RSN-DUPLICATE-NAME  TO TRUE
045300             GO TO 2028-REJECT-RACE-RTN.
045400
045500     ADD  1                      TO NEXT-RACE-ID.
045600     ADD  1                      TO RACE-COUNT.
045700     SET  RACE-IX                TO RACE-COUNT.
045800     MOVE NEXT-RACE-ID           TO RACE-ID(RACE-IX).
045900     MOVE RACEDAT-NAME           TO RACE-NAME(RACE-IX).
046000     MOVE RACEDAT-DESCRIPTION    TO RACE-DESCRIPTION(RACE-IX).
046100     MOVE ZERO                   TO RACE-STAGE-COUNT(RACE-IX).
046200     MOVE ZERO                   TO RACE-TOTAL-LENGTH(RACE-IX).
046300     ADD  1                      TO TOT-RACES-LOADED.
046400     GO TO 2029-READ-NEXT-RACE-RTN.
046500
046600 2028-REJECT-RACE-RTN.
046700     PERFORM 3900-WRITE-REJECT-RTN
046800        THRU 3900-WRITE-REJECT-EX.
046900
047000 2029-READ-NEXT-RACE-RTN.
047100     PERFORM 2005-READ-RACE-RTN
047200        THRU 2005-READ-RACE-EX.
047300 2029-EDIT-RACE-EX.
047400     EXIT.
047500
047600*-----------------------------------------------------------*
047700*   RULE 2 - RACE NAME MUST NOT ALREADY EXIST
047800*-----------------------------------------------------------*
047900 2010-CHECK-DUP-RACE-RTN.
048000     SET  WS-DUP-NOT-FOUND       TO TRUE.
048100     PERFORM 2012-CHECK-DUP-RACE-ONE-RTN
048200        THRU 2012-CHECK-DUP-RACE-ONE-EX
048300        VARYING RACE-IX FROM 1 BY 1
048400        UNTIL RACE-IX > RACE-COUNT
048500        OR WS-DUP-FOUND.
048600 2010-CHECK-DUP-RACE-EX.
048700     EXIT.
048800
048900 2012-CHECK-DUP-RACE-ONE-RTN.
049000     IF      RACE-NAME(RACE-IX) = RACEDAT-NAME
049100             SET WS-DUP-FOUND        TO TRUE.
049200 2012-CHECK-DUP-RACE-ONE-EX.
049300     EXIT.
049400*=============================================================*
049500*   BATCH FLOW STEP 2 - LOAD STAGES                           *
049600*   RULES 1 (NAME), 2 (DUPLICATE WITHIN RACE), 3 (LENGTH)      *
049700*=============================================================*
049800 2100-LOAD-STAGES-RTN.
049900     SET  WS-STAGE-NOT-EOF       TO TRUE.
050000     PERFORM 2105-READ-STAGE-RTN
050100        THRU 2105-READ-STAGE-EX.
050200     PERFORM 2130-EDIT-STAGE-RTN
050300        THRU 2139-EDIT-STAGE-EX
050400        UNTIL WS-STAGE-EOF.
050500 2199-LOAD-STAGES-EX.
050600     EXIT.
050700
050800 2105-READ-STAGE-RTN.
050900     READ STAGEIN
051000         AT END SET WS-STAGE-EOF TO TRUE.
051100 2105-READ-STAGE-EX.
051200     EXIT.
051300
051400 2130-EDIT-STAGE-RTN.
051500     MOVE SPACES                 TO WS-REJECT-KEY.
051600     MOVE STAGEDAT-NAME          TO WS-REJECT-KEY(1:30).
051700     MOVE "STAGES.DAT"           TO WS-REJECT-FILE-TAG.
051800
051900     PERFORM 2105A-FIND-RACE-RTN
052000        THRU 2105A-FIND-RACE-EX.
052100     IF      WS-ID-NOT-FOUND
052200             SET RSN-ID-NOT-RECOGNISED   TO TRUE
052300             GO TO 2138-REJECT-STAGE-RTN.
052400
052500     MOVE STAGEDAT-NAME          TO WK-C-VNAM-NAME.
052600     CALL "CYBVNAM" USING WK-C-VNAM-RECORD.
052700     IF      WK-C-VNAM-INVALID
052800             SET RSN-INVALID-NAME        TO TRUE
052900             GO TO 2138-REJECT-STAGE-RTN.
053000
053100     PERFORM 2120-CHECK-LENGTH-RTN
053200        THRU 2120-CHECK-LENGTH-EX.
053300     IF      NOT WS-ID-FOUND
053400             SET RSN-INVALID-LENGTH      TO TRUE
053500             GO TO 2138-REJECT-STAGE-RTN.
053600
053700     PERFORM 2110-CHECK-DUP-STAGE-RTN
053800        THRU 2110-CHECK-DUP-STAGE-EX.
053900     IF      WS-DUP-FOUND
054000             SET RSN-DUPLICATE-NAME      TO TRUE
054100             GO TO 2138-REJECT-STAGE-RTN.
054200
054300     ADD  1                      TO NEXT-STAGE-ID.
054400     ADD  1                      TO STAGE-COUNT.
054500     SET  STAGE-IX               TO STAGE-COUNT.
054600     MOVE NEXT-STAGE-ID          TO STAGE-ID(STAGE-IX).
054700     MOVE STAGEDAT-RACE-ID       TO STAGE-RACE-ID(STAGE-IX).
054800     MOVE STAGEDAT-NAME          TO STAGE-NAME(STAGE-IX).
054900     MOVE STAGEDAT-DESCRIPTION   TO STAGE-DESCRIPTION(STAGE-IX).
055000     MOVE STAGEDAT-LENGTH        TO STAGE-LENGTH(STAGE-IX).
055100     MOVE STAGEDAT-START-DTM
055200                         TO STAGE-START-DATETIME(STAGE-IX).
055300     MOVE STAGEDAT-TYPE          TO STAGE-TYPE(STAGE-IX).
055400     SET  STAGE-PREP-OPEN(STAGE-IX)  TO TRUE.
055500     MOVE ZERO                   TO STAGE-CKPT-COUNT(STAGE-IX).
055600     MOVE ZERO                   TO STAGE-RESULT-COUNT(STAGE-IX).
055700
055800     ADD  1            TO RACE-STAGE-COUNT(WS-SAVE-RACE-IX).
055900     ADD  STAGEDAT-LENGTH  TO RACE-TOTAL-LENGTH(WS-SAVE-RACE-IX).
056000     ADD  1                      TO TOT-STAGES-LOADED.
056100     GO TO 2139-READ-NEXT-STAGE-RTN.
056200
056300 2138-REJECT-STAGE-RTN.
056400     PERFORM 3900-WRITE-REJECT-RTN
056500        THRU 3900-WRITE-REJECT-EX.
056600
056700 2139-READ-NEXT-STAGE-RTN.
056800     PERFORM 2105-READ-STAGE-RTN
056900        THRU 2105-READ-STAGE-EX.
057000 2139-EDIT-STAGE-EX.
057100     EXIT.
057200
057300*-----------------------------------------------------------*
057400*   STAGE MUST BE KEYED TO AN ALREADY-LOADED RACE
057500*-----------------------------------------------------------*
057600 2105A-FIND-RACE-RTN.
057700     SET  WS-ID-NOT-FOUND        TO TRUE.
057800     PERFORM 2105B-FIND-RACE-ONE-RTN
057900        THRU 2105B-FIND-RACE-ONE-EX
058000        VARYING RACE-IX FROM 1 BY 1
058100        UNTIL RACE-IX > RACE-COUNT
058200        OR WS-ID-FOUND.
058300 2105A-FIND-RACE-EX.
058400     EXIT.
058500
058600 2105B-FIND-RACE-ONE-RTN.
058700     IF      RACE-ID(RACE-IX) = STAGEDAT-RACE-ID
058800             SET WS-ID-FOUND          TO TRUE
058900             SET WS-SAVE-RACE-IX      TO RACE-IX.
059000 2105B-FIND-RACE-ONE-EX.
059100     EXIT.
059200
059300*-----------------------------------------------------------*
059400*   RULE 3 - STAGE LENGTH MUST BE >= 5.00 KM.  WS-ID-SW IS
059500*   REUSED HERE AS A SIMPLE PASS/FAIL SWITCH
059600*-----------------------------------------------------------*
059700 2120-CHECK-LENGTH-RTN.
059800     SET  WS-ID-NOT-FOUND        TO TRUE.
059900     IF      STAGEDAT-LENGTH NOT < 5.00
060000             SET WS-ID-FOUND          TO TRUE.
060100 2120-CHECK-LENGTH-EX.
060200     EXIT.
060300
060400*-----------------------------------------------------------*
060500*   RULE 2 - STAGE NAME MUST BE UNIQUE WITHIN ITS OWN RACE
060600*-----------------------------------------------------------*
060700 2110-CHECK-DUP-STAGE-RTN.
060800     SET  WS-DUP-NOT-FOUND       TO TRUE.
060900     PERFORM 2112-CHECK-DUP-STAGE-ONE-RTN
061000        THRU 2112-CHECK-DUP-STAGE-ONE-EX
061100        VARYING STAGE-IX FROM 1 BY 1
061200        UNTIL STAGE-IX > STAGE-COUNT
061300        OR WS-DUP-FOUND.
061400 2110-CHECK-DUP-STAGE-EX.
061500     EXIT.
061600
061700 2112-CHECK-DUP-STAGE-ONE-RTN.
061800     IF      STAGE-RACE-ID(STAGE-IX) = STAGEDAT-RACE-ID
061900       AND   STAGE-NAME(STAGE-IX)    = STAGEDAT-NAME
062000             SET WS-DUP-FOUND        TO TRUE.
062100 2112-CHECK-DUP-STAGE-ONE-EX.
062200     EXIT.
062300
062400*=============================================================*
062500*   BATCH FLOW STEP 3 - LOAD CHECKPOINTS                      *
062600*   RULE 4 - PLACEMENT RULES                                  *
062700*=============================================================*
062800 2200-LOAD-CKPTS-RTN.
062900     SET  WS-CKPT-NOT-EOF        TO TRUE.
063000     PERFORM 2205-READ-CKPT-RTN
063100        THRU 2205-READ-CKPT-EX.
063200     PERFORM 2240-EDIT-CKPT-RTN
063300        THRU 2249-EDIT-CKPT-EX
063400        UNTIL WS-CKPT-EOF.
063500 2299-LOAD-CKPTS-EX.
063600     EXIT.
063700
063800 2205-READ-CKPT-RTN.
063900     READ CKPTIN
064000         AT END SET WS-CKPT-EOF  TO TRUE.
064100 2205-READ-CKPT-EX.
064200     EXIT.
064300
064400 2240-EDIT-CKPT-RTN.
064500     MOVE SPACES                     TO WS-REJECT-KEY.
064600     MOVE CKPTDAT-STAGE-ID           TO WS-REJECT-KEY(1:5).
064700     MOVE "CHECKPTS.DAT"             TO WS-REJECT-FILE-TAG.
064800
064900     PERFORM 2205A-FIND-STAGE-RTN
065000        THRU 2205A-FIND-STAGE-EX.
065100     IF      WS-ID-NOT-FOUND
065200             SET RSN-ID-NOT-RECOGNISED   TO TRUE
065300             GO TO 2248-REJECT-CKPT-RTN.
065400
065500     PERFORM 2210-CHECK-CKPT-STAGE-TYPE-RTN
065600        THRU 2210-CHECK-CKPT-STAGE-TYPE-EX.
065700     IF      WS-ID-NOT-FOUND
065800             SET RSN-INVALID-STAGE-TYPE  TO TRUE
065900             GO TO 2248-REJECT-CKPT-RTN.
066000
066100     PERFORM 2220-CHECK-CKPT-STATE-RTN
066200        THRU 2220-CHECK-CKPT-STATE-EX.
066300     IF      WS-ID-NOT-FOUND
066400             SET RSN-INVALID-STAGE-STATE TO TRUE
066500             GO TO 2248-REJECT-CKPT-RTN.
066600
066700     PERFORM 2230-CHECK-CKPT-LOCN-RTN
066800        THRU 2230-CHECK-CKPT-LOCN-EX.
066900     IF      WS-ID-NOT-FOUND
067000             SET RSN-INVALID-LOCATION    TO TRUE
067100             GO TO 2248-REJECT-CKPT-RTN.
067200
067300     PERFORM 2235-CHECK-CKPT-CAPACITY-RTN
067400        THRU 2235-CHECK-CKPT-CAPACITY-EX.
067500     IF      WS-ID-NOT-FOUND
067600             SET RSN-TOO-MANY-CHECKPOINTS TO TRUE
067700             GO TO 2248-REJECT-CKPT-RTN.
067800
067900     ADD  1                      TO NEXT-CHKPT-ID.
068000     ADD  1                      TO CHKPT-COUNT.
068100     SET  CHKPT-IX               TO CHKPT-COUNT.
068200     MOVE NEXT-CHKPT-ID          TO CHKPT-ID(CHKPT-IX).
068300     MOVE CKPTDAT-STAGE-ID       TO CHKPT-STAGE-ID(CHKPT-IX).
068400     MOVE CKPTDAT-LOCATION       TO CHKPT-LOCATION(CHKPT-IX).
068500     MOVE CKPTDAT-TYPE           TO CHKPT-TYPE(CHKPT-IX).
068600     MOVE CKPTDAT-AVG-GRADIENT   TO CHKPT-AVG-GRADIENT(CHKPT-IX).
068700
068800     ADD  1                TO STAGE-CKPT-COUNT(WS-SAVE-STAGE-IX).
068900     MOVE NEXT-CHKPT-ID
069000          TO STAGE-CKPT-ID-LIST(WS-SAVE-STAGE-IX,
069100             STAGE-CKPT-COUNT(WS-SAVE-STAGE-IX)).
069200     GO TO 2249-READ-NEXT-CKPT-RTN.
069300
069400 2248-REJECT-CKPT-RTN.
069500     PERFORM 3900-WRITE-REJECT-RTN
069600        THRU 3900-WRITE-REJECT-EX.
069700
069800 2249-READ-NEXT-CKPT-RTN.
069900     PERFORM 2205-READ-CKPT-RTN
070000        THRU 2205-READ-CKPT-EX.
070100 2249-EDIT-CKPT-EX.
070200     EXIT.
070300
070400*-----------------------------------------------------------*
070500*   CHECKPOINT MUST BE KEYED TO AN ALREADY-LOADED STAGE
070600*-----------------------------------------------------------*
070700 2205A-FIND-STAGE-RTN.
070800     SET  WS-ID-NOT-FOUND        TO TRUE.
070900     PERFORM 2205B-FIND-STAGE-ONE-RTN
071000        THRU 2205B-FIND-STAGE-ONE-EX
071100        VARYING STAGE-IX FROM 1 BY 1
071200        UNTIL STAGE-IX > STAGE-COUNT
071300        OR WS-ID-FOUND.
071400 2205A-FIND-STAGE-EX.
071500     EXIT.
071600
071700 2205B-FIND-STAGE-ONE-RTN.
071800     IF      STAGE-ID(STAGE-IX) = CKPTDAT-STAGE-ID
071900             SET WS-ID-FOUND          TO TRUE
072000             SET WS-SAVE-STAGE-IX     TO STAGE-IX.
072100 2205B-FIND-STAGE-ONE-EX.
072200     EXIT.
072300
072400*-----------------------------------------------------------*
072500*   RULE 4A - NO CHECKPOINT MAY BE ADDED TO A TIME-TRIAL
072600*-----------------------------------------------------------*
072700 2210-CHECK-CKPT-STAGE-TYPE-RTN.
072800     SET  WS-ID-NOT-FOUND        TO TRUE.
072900     IF      NOT STAGE-IS-TIME-TRIAL(WS-SAVE-STAGE-IX)
073000             SET WS-ID-FOUND          TO TRUE.
073100 2210-CHECK-CKPT-STAGE-TYPE-EX.
073200     EXIT.
073300
073400*-----------------------------------------------------------*
073500*   RULE 4B - STAGE MUST STILL BE OPEN FOR PREPARATION
073600*-----------------------------------------------------------*
073700 2220-CHECK-CKPT-STATE-RTN.
073800     SET  WS-ID-NOT-FOUND        TO TRUE.
073900     IF      STAGE-PREP-OPEN(WS-SAVE-STAGE-IX)
074000             SET WS-ID-FOUND          TO TRUE.
074100 2220-CHECK-CKPT-STATE-EX.
074200     EXIT.
074300
074400*-----------------------------------------------------------*
074500*   RULE 4C - 0 <= LOCATION <= STAGE LENGTH
074600*-----------------------------------------------------------*
074700 2230-CHECK-CKPT-LOCN-RTN.
074800     SET  WS-ID-NOT-FOUND        TO TRUE.
074900     IF      CKPTDAT-LOCATION NOT < ZERO
075000       AND   CKPTDAT-LOCATION NOT > STAGE-LENGTH(WS-SAVE-STAGE-IX)
075100             SET WS-ID-FOUND          TO TRUE.
075200 2230-CHECK-CKPT-LOCN-EX.
075300     EXIT.
075400
075500*-----------------------------------------------------------*
075600*   RULE 4D - CYB0042 - STAGE CHECKPOINT LIST MAY NOT EXCEED
075700*             THE 20-ENTRY STAGE-CKPT-ID-LIST TABLE CAPACITY
075800*-----------------------------------------------------------*
075900 2235-CHECK-CKPT-CAPACITY-RTN.
076000     SET  WS-ID-NOT-FOUND        TO TRUE.
076100     IF      STAGE-CKPT-COUNT(WS-SAVE-STAGE-IX) < 20
076200             SET WS-ID-FOUND          TO TRUE.
076300 2235-CHECK-CKPT-CAPACITY-EX.
076400     EXIT.
076500
076600*=============================================================*
076700*   BATCH FLOW STEP 4 - CONCLUDE STAGE PREPARATION FOR EVERY  *
076800*   LOADED STAGE, NOW THAT ALL CHECKPOINTS ARE ON FILE        *
076900*=============================================================*
077000 2300-CONCLUDE-STAGE-RTN.
077100     PERFORM 2310-CONCLUDE-ONE-STAGE-RTN
077200        THRU 2310-CONCLUDE-ONE-STAGE-EX
077300        VARYING STAGE-IX FROM 1 BY 1
077400        UNTIL STAGE-IX > STAGE-COUNT.
077500 2399-CONCLUDE-STAGE-EX.
077600     EXIT.
077700
077800 2310-CONCLUDE-ONE-STAGE-RTN.
077900     SET  STAGE-PREP-CONCLUDED(STAGE-IX)  TO TRUE.
078000 2310-CONCLUDE-ONE-STAGE-EX.
078100     EXIT.
078200
078300*=============================================================*
078400*   BATCH FLOW STEP 5 - LOAD TEAMS                             *
078500*   RULES 1 (NAME) AND 2 (DUPLICATE NAME)                      *
078600*=============================================================*
078700 2400-LOAD-TEAMS-RTN.
078800     SET  WS-TEAM-NOT-EOF        TO TRUE.
078900     PERFORM 2405-READ-TEAM-RTN
079000        THRU 2405-READ-TEAM-EX.
079100     PERFORM 2420-EDIT-TEAM-RTN
079200        THRU 2429-EDIT-TEAM-EX
079300        UNTIL WS-TEAM-EOF.
079400 2499-LOAD-TEAMS-EX.
079500     EXIT.
079600
079700 2405-READ-TEAM-RTN.
079800     READ TEAMIN
079900         AT END SET WS-TEAM-EOF  TO TRUE.
080000 2405-READ-TEAM-EX.
080100     EXIT.
080200
080300 2420-EDIT-TEAM-RTN.
080400     MOVE SPACES                 TO WS-REJECT-KEY.
080500     MOVE TEAMDAT-NAME           TO WS-REJECT-KEY(1:30).
080600     MOVE "TEAMS.DAT"            TO WS-REJECT-FILE-TAG.
080700
080800     MOVE TEAMDAT-NAME           TO WK-C-VNAM-NAME.
080900     CALL "CYBVNAM" USING WK-C-VNAM-RECORD.
081000     IF      WK-C-VNAM-INVALID
081100             SET RSN-INVALID-NAME    TO TRUE
081200             GO TO 2428-REJECT-TEAM-RTN.
081300
081400     PERFORM 2410-CHECK-DUP-TEAM-RTN
081500        THRU 2410-CHECK-DUP-TEAM-EX.
081600     IF      WS-DUP-FOUND
081700             SET RSN-DUPLICATE-NAME  TO TRUE
081800             GO TO 2428-REJECT-TEAM-RTN.
081900
082000     ADD  1                      TO NEXT-TEAM-ID.
082100     ADD  1                      TO TEAM-COUNT.
082200     SET  TEAM-IX                TO TEAM-COUNT.
082300     MOVE NEXT-TEAM-ID           TO TEAM-ID(TEAM-IX).
082400     MOVE TEAMDAT-NAME           TO TEAM-NAME(TEAM-IX).
082500     MOVE TEAMDAT-DESCRIPTION    TO TEAM-DESCRIPTION(TEAM-IX).
082600     ADD  1                      TO TOT-TEAMS-LOADED.
082700     GO TO 2429-READ-NEXT-TEAM-RTN.
082800
082900 2428-REJECT-TEAM-RTN.
083000     PERFORM 3900-WRITE-REJECT-RTN
083100        THRU 3900-WRITE-REJECT-EX.
083200
083300 2429-READ-NEXT-TEAM-RTN.
083400     PERFORM 2405-READ-TEAM-RTN
083500        THRU 2405-READ-TEAM-EX.
083600 2429-EDIT-TEAM-EX.
083700     EXIT.
083800
083900*-----------------------------------------------------------*
084000*   RULE 2 - TEAM NAME MUST NOT ALREADY EXIST
084100*-----------------------------------------------------------*
084200 2410-CHECK-DUP-TEAM-RTN.
084300     SET  WS-DUP-NOT-FOUND       TO TRUE.
084400     PERFORM 2412-CHECK-DUP-TEAM-ONE-RTN
084500        THRU 2412-CHECK-DUP-TEAM-ONE-EX
084600        VARYING TEAM-IX FROM 1 BY 1
084700        UNTIL TEAM-IX > TEAM-COUNT
084800        OR WS-DUP-FOUND.
084900 2410-CHECK-DUP-TEAM-EX.
085000     EXIT.
085100
085200 2412-CHECK-DUP-TEAM-ONE-RTN.
085300     IF      TEAM-NAME(TEAM-IX) = TEAMDAT-NAME
085400             SET WS-DUP-FOUND        TO TRUE.
085500 2412-CHECK-DUP-TEAM-ONE-EX.
085600     EXIT.
085700*=============================================================*
085800*   BATCH FLOW STEP 6 - LOAD RIDERS                            *
085900*   RULE 5 - NAME NON-EMPTY, YOB >= 1900, OWNING TEAM MUST      *
086000*   ALREADY EXIST                                               *
086100*=============================================================*
086200 2500-LOAD-RIDERS-RTN.
086300     SET  WS-RIDER-NOT-EOF       TO TRUE.
086400     PERFORM 2505-READ-RIDER-RTN
086500        THRU 2505-READ-RIDER-EX.
086600     PERFORM 2520-EDIT-RIDER-RTN
086700        THRU 2529-EDIT-RIDER-EX
086800        UNTIL WS-RIDER-EOF.
086900 2599-LOAD-RIDERS-EX.
087000     EXIT.
087100
087200 2505-READ-RIDER-RTN.
087300     READ RIDERIN
087400         AT END SET WS-RIDER-EOF TO TRUE.
087500 2505-READ-RIDER-EX.
087600     EXIT.
087700
087800 2520-EDIT-RIDER-RTN.
087900     MOVE SPACES                 TO WS-REJECT-KEY.
088000     MOVE RIDERDAT-NAME          TO WS-REJECT-KEY(1:30).
088100     MOVE "RIDERS.DAT"           TO WS-REJECT-FILE-TAG.
088200
088300     PERFORM 2510-CHECK-RIDER-TEAM-RTN
088400        THRU 2510-CHECK-RIDER-TEAM-EX.
088500     IF      WS-ID-NOT-FOUND
088600             SET RSN-ID-NOT-RECOGNISED   TO TRUE
088700             GO TO 2528-REJECT-RIDER-RTN.
088800
088900     IF      RIDERDAT-NAME = SPACES
089000             SET RSN-INVALID-RIDER       TO TRUE
089100             GO TO 2528-REJECT-RIDER-RTN.
089200
089300     IF      RIDERDAT-YOB < 1900
089400             SET RSN-INVALID-RIDER       TO TRUE
089500             GO TO 2528-REJECT-RIDER-RTN.
089600
089700     ADD  1                      TO NEXT-RIDER-ID.
089800     ADD  1                      TO RIDER-COUNT.
089900     SET  RIDER-IX               TO RIDER-COUNT.
090000     MOVE NEXT-RIDER-ID          TO RIDER-ID(RIDER-IX).
090100     MOVE RIDERDAT-TEAM-ID       TO RIDER-TEAM-ID(RIDER-IX).
090200     MOVE RIDERDAT-NAME          TO RIDER-NAME(RIDER-IX).
090300     MOVE RIDERDAT-YOB           TO RIDER-YEAR-OF-BIRTH(RIDER-IX).
090400     ADD  1                      TO TOT-RIDERS-LOADED.
090500     GO TO 2529-READ-NEXT-RIDER-RTN.
090600
090700 2528-REJECT-RIDER-RTN.
090800     PERFORM 3900-WRITE-REJECT-RTN
090900        THRU 3900-WRITE-REJECT-EX.
091000
091100 2529-READ-NEXT-RIDER-RTN.
091200     PERFORM 2505-READ-RIDER-RTN
091300        THRU 2505-READ-RIDER-EX.
091400 2529-EDIT-RIDER-EX.
091500     EXIT.
091600
091700*-----------------------------------------------------------*
091800*   RIDER MUST BE KEYED TO AN ALREADY-LOADED TEAM
091900*-----------------------------------------------------------*
092000 2510-CHECK-RIDER-TEAM-RTN.
092100     SET  WS-ID-NOT-FOUND        TO TRUE.
092200     PERFORM 2512-CHECK-RIDER-TEAM-ONE-RTN
092300        THRU 2512-CHECK-RIDER-TEAM-ONE-EX
092400        VARYING TEAM-IX FROM 1 BY 1
092500        UNTIL TEAM-IX > TEAM-COUNT
092600        OR WS-ID-FOUND.
092700 2510-CHECK-RIDER-TEAM-EX.
092800     EXIT.
092900
093000 2512-CHECK-RIDER-TEAM-ONE-RTN.
093100     IF      TEAM-ID(TEAM-IX) = RIDERDAT-TEAM-ID
093200             SET WS-ID-FOUND          TO TRUE
093300             SET WS-SAVE-TEAM-IX      TO TEAM-IX.
093400 2512-CHECK-RIDER-TEAM-ONE-EX.
093500     EXIT.
093600
093700*=============================================================*
093800*   BATCH FLOW STEP 7 - LOAD RESULTS                           *
093900*   RULE 6 - STAGE/RIDER MUST EXIST, STAGE MUST BE CONCLUDED,   *
094000*   NO DUPLICATE RESULT, TIMES-SUPPLIED = CKPT-COUNT + 2        *
094100*=============================================================*
094200 2600-LOAD-RESULTS-RTN.
094300     SET  WS-RESULT-NOT-EOF      TO TRUE.
094400     PERFORM 2605-READ-RESULT-RTN
094500        THRU 2605-READ-RESULT-EX.
094600     PERFORM 2620-EDIT-RESULT-RTN
094700        THRU 2629-EDIT-RESULT-EX
094800        UNTIL WS-RESULT-EOF.
094900 2699-LOAD-RESULTS-EX.
095000     EXIT.
095100
095200 2605-READ-RESULT-RTN.
095300     READ RESULTIN
095400         AT END SET WS-RESULT-EOF    TO TRUE.
095500 2605-READ-RESULT-EX.
095600     EXIT.
095700
095800 2620-EDIT-RESULT-RTN.
095900     MOVE SPACES                     TO WS-REJECT-KEY.
096000     MOVE RESULDAT-STAGE-ID          TO WS-REJECT-KEY(1:5).
096100     MOVE "-"                        TO WS-REJECT-KEY(6:1).
096200     MOVE RESULDAT-RIDER-ID          TO WS-REJECT-KEY(7:5).
096300     MOVE "RESULTS.DAT"              TO WS-REJECT-FILE-TAG.
096400
096500     PERFORM 2605A-FIND-RESULT-STAGE-RTN
096600        THRU 2605A-FIND-RESULT-STAGE-EX.
096700     IF      WS-ID-NOT-FOUND
096800             SET RSN-ID-NOT-RECOGNISED   TO TRUE
096900             GO TO 2628-REJECT-RESULT-RTN.
097000
097100     PERFORM 2605B-FIND-RESULT-RIDER-RTN
097200        THRU 2605B-FIND-RESULT-RIDER-EX.
097300     IF      WS-ID-NOT-FOUND
097400             SET RSN-ID-NOT-RECOGNISED   TO TRUE
097500             GO TO 2628-REJECT-RESULT-RTN.
097600
097700     PERFORM 2610-CHECK-RESULT-STATE-RTN
097800        THRU 2610-CHECK-RESULT-STATE-EX.
097900     IF      WS-ID-NOT-FOUND
098000             SET RSN-INVALID-STAGE-STATE TO TRUE
098100             GO TO 2628-REJECT-RESULT-RTN.
098200
098300     PERFORM 2630-CHECK-RESULT-DUP-RTN
098400        THRU 2630-CHECK-RESULT-DUP-EX.
098500     IF      WS-RSLT-DUP-FOUND
098600             SET RSN-DUPLICATE-RESULT   TO TRUE
098700             GO TO 2628-REJECT-RESULT-RTN.
098800
098900     PERFORM 2635-CHECK-RESULT-OVERFLOW-RTN
099000        THRU 2635-CHECK-RESULT-OVERFLOW-EX.
099100     IF      WS-ID-NOT-FOUND
099200             SET RSN-TOO-MANY-CKPT-TIMES TO TRUE
099300             GO TO 2628-REJECT-RESULT-RTN.
099400
099500     PERFORM 2640-CHECK-RESULT-COUNT-RTN
099600        THRU 2640-CHECK-RESULT-COUNT-EX.
099700     IF      WS-ID-NOT-FOUND
099800             SET RSN-INVALID-CKPT-TIMES  TO TRUE
099900             GO TO 2628-REJECT-RESULT-RTN.
100000
100100     ADD  1                      TO RESULT-COUNT.
100200     SET  RESULT-IX              TO RESULT-COUNT.
100300     MOVE RESULDAT-STAGE-ID      TO RESULT-STAGE-ID(RESULT-IX).
100400     MOVE RESULDAT-RIDER-ID      TO RESULT-RIDER-ID(RESULT-IX).
100500     MOVE RESULDAT-CKPT-COUNT    TO RESULT-CKPT-COUNT(RESULT-IX).
100600     PERFORM 2622-COPY-TIMES-RTN
100700        THRU 2622-COPY-TIMES-EX
100800        VARYING WS-TIME-ENTRY-SUB FROM 1 BY 1
100900        UNTIL WS-TIME-ENTRY-SUB > RESULDAT-CKPT-COUNT.
101000
101100     ADD  1          TO STAGE-RESULT-COUNT(WS-SAVE-STAGE-IX).
101200     ADD  1                      TO TOT-RESULTS-ACCEPTED.
101300     GO TO 2629-READ-NEXT-RESULT-RTN.
101400
101500 2628-REJECT-RESULT-RTN.
101600     PERFORM 3900-WRITE-REJECT-RTN
101700        THRU 3900-WRITE-REJECT-EX.
101800     ADD  1                      TO TOT-RESULTS-REJECTED.
101900
102000 2629-READ-NEXT-RESULT-RTN.
102100     PERFORM 2605-READ-RESULT-RTN
102200        THRU 2605-READ-RESULT-EX.
102300 2629-EDIT-RESULT-EX.
102400     EXIT.
102500
102600 2622-COPY-TIMES-RTN.
102700     MOVE RESULDAT-TIMES(WS-TIME-ENTRY-SUB)
102800          TO RESULT-TIMES(RESULT-IX, WS-TIME-ENTRY-SUB).
102900 2622-COPY-TIMES-EX.
103000     EXIT.
103100
103200*-----------------------------------------------------------*
103300*   RESULT MUST BE KEYED TO AN ALREADY-LOADED STAGE
103400*-----------------------------------------------------------*
103500 2605A-FIND-RESULT-STAGE-RTN.
103600     SET  WS-ID-NOT-FOUND        TO TRUE.
103700     PERFORM 2605C-FIND-RESULT-STAGE-ONE-RTN
103800        THRU 2605C-FIND-RESULT-STAGE-ONE-EX
103900        VARYING STAGE-IX FROM 1 BY 1
104000        UNTIL STAGE-IX > STAGE-COUNT
104100        OR WS-ID-FOUND.
104200 2605A-FIND-RESULT-STAGE-EX.
104300     EXIT.
104400
104500 2605C-FIND-RESULT-STAGE-ONE-RTN.
104600     IF      STAGE-ID(STAGE-IX) = RESULDAT-STAGE-ID
104700             SET WS-ID-FOUND          TO TRUE
104800             SET WS-SAVE-STAGE-IX     TO STAGE-IX.
104900 2605C-FIND-RESULT-STAGE-ONE-EX.
105000     EXIT.
105100
105200*-----------------------------------------------------------*
105300*   RESULT MUST BE KEYED TO AN ALREADY-LOADED RIDER
105400*-----------------------------------------------------------*
105500 2605B-FIND-RESULT-RIDER-RTN.
105600     SET  WS-ID-NOT-FOUND        TO TRUE.
105700     PERFORM 2605D-FIND-RESULT-RIDER-ONE-RTN
105800        THRU 2605D-FIND-RESULT-RIDER-ONE-EX
105900        VARYING RIDER-IX FROM 1 BY 1
106000        UNTIL RIDER-IX > RIDER-COUNT
106100        OR WS-ID-FOUND.
106200 2605B-FIND-RESULT-RIDER-EX.
106300     EXIT.
106400
106500 2605D-FIND-RESULT-RIDER-ONE-RTN.
106600     IF      RIDER-ID(RIDER-IX) = RESULDAT-RIDER-ID
106700             SET WS-ID-FOUND          TO TRUE
106800             SET WS-SAVE-RIDER-IX     TO RIDER-IX.
106900 2605D-FIND-RESULT-RIDER-ONE-EX.
107000     EXIT.
107100
107200*-----------------------------------------------------------*
107300*   RULE 6B - STAGE PREPARATION MUST HAVE BEEN CONCLUDED
107400*-----------------------------------------------------------*
107500 2610-CHECK-RESULT-STATE-RTN.
107600     SET  WS-ID-NOT-FOUND        TO TRUE.
107700     IF      STAGE-PREP-CONCLUDED(WS-SAVE-STAGE-IX)
107800             SET WS-ID-FOUND          TO TRUE.
107900 2610-CHECK-RESULT-STATE-EX.
108000     EXIT.
108100
108200*-----------------------------------------------------------*
108300*   RULE 6C - RIDER MAY HAVE AT MOST ONE RESULT PER STAGE
108400*-----------------------------------------------------------*
108500 2630-CHECK-RESULT-DUP-RTN.
108600     SET  WS-RSLT-DUP-NOT-FOUND  TO TRUE.
108700     PERFORM 2632-CHECK-RESULT-DUP-ONE-RTN
108800        THRU 2632-CHECK-RESULT-DUP-ONE-EX
108900        VARYING RESULT-IX FROM 1 BY 1
109000        UNTIL RESULT-IX > RESULT-COUNT
109100        OR WS-RSLT-DUP-FOUND.
109200 2630-CHECK-RESULT-DUP-EX.
109300     EXIT.
109400
109500 2632-CHECK-RESULT-DUP-ONE-RTN.
109600     IF      RESULT-STAGE-ID(RESULT-IX) = RESULDAT-STAGE-ID
109700       AND   RESULT-RIDER-ID(RESULT-IX) = RESULDAT-RIDER-ID
109800             SET WS-RSLT-DUP-FOUND   TO TRUE.
109900 2632-CHECK-RESULT-DUP-ONE-EX.
110000     EXIT.
110100
110200*-----------------------------------------------------------*
110300*   RULE 6D - CYB0042 - EXPECTED TIMES COUNT (CKPT-COUNT + 2)
110400*             MAY NOT EXCEED THE 22-ENTRY RESULT-TIMES TABLE
110500*             CAPACITY, AHEAD OF THE COUNT-EQUALITY TEST
110600*-----------------------------------------------------------*
110700 2635-CHECK-RESULT-OVERFLOW-RTN.
110800     SET  WS-ID-FOUND            TO TRUE.
110900     COMPUTE WS-EXPECT-TIMES =
111000         STAGE-CKPT-COUNT(WS-SAVE-STAGE-IX) + 2.
111100     IF      WS-EXPECT-TIMES > 22
111200             SET WS-ID-NOT-FOUND      TO TRUE.
111300 2635-CHECK-RESULT-OVERFLOW-EX.
111400     EXIT.
111500
111600*-----------------------------------------------------------*
111700*   RULE 6D - TIMES SUPPLIED MUST EQUAL CHECKPOINT COUNT + 2
111800*-----------------------------------------------------------*
111900 2640-CHECK-RESULT-COUNT-RTN.
112000     SET  WS-ID-NOT-FOUND        TO TRUE.
112100     COMPUTE WS-EXPECT-TIMES =
112200         STAGE-CKPT-COUNT(WS-SAVE-STAGE-IX) + 2.
112300     IF      RESULDAT-CKPT-COUNT = WS-EXPECT-TIMES
112400             SET WS-ID-FOUND          TO TRUE.
112500 2640-CHECK-RESULT-COUNT-EX.
112600     EXIT.
112700
112800*=============================================================*
112900*   BATCH FLOW STEP 8 - PER-STAGE REPORTING, CONTROL BREAK ON  *
113000*   STAGE-ID, STAGES PROCESSED IN ASCENDING STAGE-ID ORDER.    *
113100*   CYB0019 WIDENED THE DETAIL LINE - SEE HISTORY ABOVE        *
113200*=============================================================*
113300 3000-STAGE-RPT-RTN.
113400     PERFORM 3010-STAGE-RPT-ONE-RTN
113500        THRU 3010-STAGE-RPT-ONE-EX
113600        VARYING STAGE-IX FROM 1 BY 1
113700        UNTIL STAGE-IX > STAGE-COUNT.
113800 3099-STAGE-RPT-EX.
113900     EXIT.
114000
114100 3010-STAGE-RPT-ONE-RTN.
114200     IF      STAGE-RESULT-COUNT(STAGE-IX) = ZERO
114300             GO TO 3010-STAGE-RPT-ONE-EX.
114400
114500     PERFORM 3020-BUILD-CELA-RTN
114600        THRU 3020-BUILD-CELA-EX.
114700     CALL "CYBCELA" USING WK-C-CELA-RECORD.
114800
114900     PERFORM 3030-BUILD-RANK-RTN
115000        THRU 3030-BUILD-RANK-EX.
115100     PERFORM 3200-RANK-RIDERS-RTN
115200        THRU 3299-RANK-RIDERS-EX.
115300
115400     MOVE SPACES                 TO WS-STGRPT-HEADER-LINE.
115500     MOVE STAGE-ID(STAGE-IX)     TO WS-HDR-STAGE-ID.
115600     MOVE "STAGE REPORT -"       TO WS-STGRPT-HEADER-LINE(1:14).
115700     WRITE STGRPT-REC            FROM WS-STGRPT-HEADER-LINE.
115800
115900     PERFORM 3040-EMIT-RANK-LINE-RTN
116000        THRU 3040-EMIT-RANK-LINE-EX
116100        VARYING WS-RANK-IX FROM 1 BY 1
116200        UNTIL WS-RANK-IX > WS-RANK-COUNT.
116300
116400     MOVE SPACES                 TO WS-STGRPT-FOOTER-LINE.
116500     MOVE WS-RANK-COUNT          TO WS-FTR-RANKED-CNT.
116600     MOVE "RIDERS RANKED: "      TO WS-STGRPT-FOOTER-LINE(1:16).
116700     WRITE STGRPT-REC            FROM WS-STGRPT-FOOTER-LINE.
116800 3010-STAGE-RPT-ONE-EX.
116900     EXIT.
117000
117100*-----------------------------------------------------------*
117200*   LOAD THE CALL "CYBCELA" LINKAGE AREA FROM RESULT-TABLE
117300*   FOR EVERY RIDER WITH A RESULT ON THE CURRENT STAGE
117400*-----------------------------------------------------------*
117500 3020-BUILD-CELA-RTN.
117600     MOVE STAGE-TYPE(STAGE-IX)   TO WK-C-CELA-STAGE-TYPE.
117700     MOVE ZERO                   TO WK-C-CELA-RIDER-COUNT.
117800     PERFORM 3022-BUILD-CELA-ONE-RTN
117900        THRU 3022-BUILD-CELA-ONE-EX
118000        VARYING RESULT-IX FROM 1 BY 1
118100        UNTIL RESULT-IX > RESULT-COUNT.
118200     MOVE SPACE                  TO WK-C-CELA-ERROR-CD.
118300 3020-BUILD-CELA-EX.
118400     EXIT.
118500
118600 3022-BUILD-CELA-ONE-RTN.
118700     IF      RESULT-STAGE-ID(RESULT-IX) NOT = STAGE-ID(STAGE-IX)
118800             GO TO 3022-BUILD-CELA-ONE-EX.
118900     ADD  1                      TO WK-C-CELA-RIDER-COUNT.
119000     SET  WK-C-CELA-IX           TO WK-C-CELA-RIDER-COUNT.
119100     MOVE RESULT-RIDER-ID(RESULT-IX)
119200          TO WK-C-CELA-RIDER-ID(WK-C-CELA-IX).
119300     MOVE RESULT-TIMES(RESULT-IX, 1)
119400          TO WK-C-CELA-START-TIME(WK-C-CELA-IX).
119500     MOVE RESULT-TIMES(RESULT-IX, RESULT-CKPT-COUNT(RESULT-IX))
119600          TO WK-C-CELA-FINISH-TIME(WK-C-CELA-IX).
119700 3022-BUILD-CELA-ONE-EX.
119800     EXIT.
119900
120000*-----------------------------------------------------------*
120100*   COPY CYBCELA'S RETURNED RAW/ADJUSTED TIMES INTO THE
120200*   RANK TABLE.  CYBCELA'S OWN ARRAYS MAY HAVE BEEN RE-
120300*   ORDERED BY ITS INTERNAL BUNCH-FINISH SORT, BUT THE
120400*   RIDER-ID/RAW/ADJ TRIPLE TRAVELS TOGETHER THROUGH THE
120500*   CALL SO THE RANK TABLE IS BUILT CORRECTLY REGARDLESS
120600*-----------------------------------------------------------*
120700 3030-BUILD-RANK-RTN.
120800     MOVE WK-C-CELA-RIDER-COUNT  TO WS-RANK-COUNT.
120900     PERFORM 3032-BUILD-RANK-ONE-RTN
121000        THRU 3032-BUILD-RANK-ONE-EX
121100        VARYING WK-C-CELA-IX FROM 1 BY 1
121200        UNTIL WK-C-CELA-IX > WK-C-CELA-RIDER-COUNT.
121300 3030-BUILD-RANK-EX.
121400     EXIT.
121500
121600 3032-BUILD-RANK-ONE-RTN.
121700     SET  WS-RANK-IX             TO WK-C-CELA-IX.
121800     MOVE WK-C-CELA-RIDER-ID(WK-C-CELA-IX)
121900          TO WS-RANK-RIDER-ID(WS-RANK-IX).
122000     MOVE WK-C-CELA-RAW(WK-C-CELA-IX)
122100          TO WS-RANK-RAW(WS-RANK-IX).
122200     MOVE WK-C-CELA-ADJ(WK-C-CELA-IX)
122300          TO WS-RANK-ADJ(WS-RANK-IX).
122400 3032-BUILD-RANK-ONE-EX.
122500     EXIT.
122600
122700*-----------------------------------------------------------*
122800*   RULE 9 - RANK ASCENDING BY RAW ELAPSED TIME.  SAME
122900*   EXCHANGE-SORT SHAPE AS CYBCELA'S A250/A260/A270 GROUP
123000*-----------------------------------------------------------*
123100 3200-RANK-RIDERS-RTN.
123200     SET  WS-RANK-SORT-NOT-DONE  TO TRUE.
123300     PERFORM 3210-RANK-PASS-RTN
123400        THRU 3210-RANK-PASS-EX
123500        UNTIL WS-RANK-SORT-DONE.
123600 3299-RANK-RIDERS-EX.
123700     EXIT.
123800
123900 3210-RANK-PASS-RTN.
124000     SET  WS-RANK-SORT-DONE      TO TRUE.
124100     PERFORM 3220-RANK-COMPARE-RTN
124200        THRU 3220-RANK-COMPARE-EX
124300        VARYING WS-RANK-IX FROM 1 BY 1
124400        UNTIL WS-RANK-IX > WS-RANK-COUNT - 1.
124500 3210-RANK-PASS-EX.
124600     EXIT.
124700
124800 3220-RANK-COMPARE-RTN.
124900     SET  WS-RANK-INNER-SUB      TO WS-RANK-IX.
125000     SET  WS-RANK-INNER-SUB      UP BY 1.
125100     IF      WS-RANK-RAW(WS-RANK-IX) >
125200             WS-RANK-RAW(WS-RANK-INNER-SUB)
125300             PERFORM 3230-RANK-SWAP-RTN
125400                THRU 3230-RANK-SWAP-EX
125500             SET WS-RANK-SORT-NOT-DONE TO TRUE.
125600 3220-RANK-COMPARE-EX.
125700     EXIT.
125800
125900 3230-RANK-SWAP-RTN.
126000     SET  WS-RANK-SWAP-SUB       TO WS-RANK-IX.
126100     MOVE WS-RANK-RIDER-ID(WS-RANK-IX)    TO WS-RANK-SWAP-ID.
126200     MOVE WS-RANK-RAW(WS-RANK-IX)         TO WS-RANK-SWAP-RAW.
126300     MOVE WS-RANK-ADJ(WS-RANK-IX)         TO WS-RANK-SWAP-ADJ.
126400     MOVE WS-RANK-RIDER-ID(WS-RANK-INNER-SUB)
126500                         TO WS-RANK-RIDER-ID(WS-RANK-IX).
126600     MOVE WS-RANK-RAW(WS-RANK-INNER-SUB)
126700                         TO WS-RANK-RAW(WS-RANK-IX).
126800     MOVE WS-RANK-ADJ(WS-RANK-INNER-SUB)
126900                         TO WS-RANK-ADJ(WS-RANK-IX).
127000     MOVE WS-RANK-SWAP-ID
127100                  TO WS-RANK-RIDER-ID(WS-RANK-INNER-SUB).
127200     MOVE WS-RANK-SWAP-RAW
127300                  TO WS-RANK-RAW(WS-RANK-INNER-SUB).
127400     MOVE WS-RANK-SWAP-ADJ
127500                  TO WS-RANK-ADJ(WS-RANK-INNER-SUB).
127600 3230-RANK-SWAP-EX.
127700     EXIT.
127800
127900*-----------------------------------------------------------*
128000*   EMIT ONE DETAIL LINE.  POINTS/MOUNTAIN-POINTS ARE ALWAYS
128100*   ZERO - RULE 10, THE ORIGINAL NEVER POPULATES THEM
128200*-----------------------------------------------------------*
128300 3040-EMIT-RANK-LINE-RTN.
128400     MOVE SPACES                 TO WS-STGRPT-DETAIL-LINE.
128500     MOVE WS-RANK-IX             TO WS-DTL-RANK.
128600     MOVE WS-RANK-RIDER-ID(WS-RANK-IX)  TO WS-DTL-RIDER-ID.
128700
128800     MOVE WS-RANK-RAW(WS-RANK-IX)       TO WS-TIME-FMT-IN.
128900     PERFORM 3050-FORMAT-TIME-RTN
129000        THRU 3050-FORMAT-TIME-EX.
129100     MOVE WS-TIME-FMT-OUT        TO WS-DTL-RAW-ELAPSED.
129200
129300     MOVE WS-RANK-ADJ(WS-RANK-IX)       TO WS-TIME-FMT-IN.
129400     PERFORM 3050-FORMAT-TIME-RTN
129500        THRU 3050-FORMAT-TIME-EX.
129600     MOVE WS-TIME-FMT-OUT        TO WS-DTL-ADJ-ELAPSED.
129700
129800     MOVE ZERO                   TO WS-DTL-POINTS.
129900     MOVE ZERO                   TO WS-DTL-MTN-POINTS.
130000     WRITE STGRPT-REC            FROM WS-STGRPT-DETAIL-LINE.
130100 3040-EMIT-RANK-LINE-EX.
130200     EXIT.
130300
130400*-----------------------------------------------------------*
130500*   HHMMSS NUMERIC TO HH:MM:SS DISPLAY, BY REFERENCE MOD
130600*-----------------------------------------------------------*
130700 3050-FORMAT-TIME-RTN.
130800     MOVE SPACES                 TO WS-TIME-FMT-OUT.
130900     MOVE WS-TIME-FMT-IN(1:2)    TO WS-TIME-FMT-OUT(1:2).
131000     MOVE ":"                    TO WS-TIME-FMT-OUT(3:1).
131100     MOVE WS-TIME-FMT-IN(3:2)    TO WS-TIME-FMT-OUT(4:2).
131200     MOVE ":"                    TO WS-TIME-FMT-OUT(6:1).
131300     MOVE WS-TIME-FMT-IN(5:2)    TO WS-TIME-FMT-OUT(7:2).
131400 3050-FORMAT-TIME-EX.
131500     EXIT.
131600
131700*=============================================================*
131800*   COMMON REJECT-LINE WRITER - CALLED FROM EVERY LOAD EDIT
131900*   PARAGRAPH ABOVE.  WS-REJECT-FILE-TAG/WS-REJECT-KEY/THE
132000*   REASON 88 MUST ALREADY BE SET BY THE CALLER
132100*=============================================================*
132200 3900-WRITE-REJECT-RTN.
132300     MOVE SPACES                 TO WS-REJECT-LINE.
132400     MOVE WS-REJECT-FILE-TAG     TO WS-RJL-FILE-TAG.
132500     MOVE WS-REJECT-KEY          TO WS-RJL-KEY.
132600     MOVE WS-REJECT-REASON-CD    TO WS-RJL-REASON-CD.
132700     MOVE WS-REJECT-TEXT-ENTRY(WS-REJECT-REASON-NUM)
132800                         TO WS-RJL-REASON-TXT.
132900     WRITE REJRPT-REC            FROM WS-REJECT-LINE.
133000 3900-WRITE-REJECT-EX.
133100     EXIT.
133200
133300*=============================================================*
133400*   BATCH FLOW STEP 9 - END-OF-RUN TOTALS                     *
133500*   CYB0040 - THE TOTALS LINE FOR ZERO REJECTS MUST STILL BE  *
133600*   EMITTED, SEE HISTORY ABOVE                                *
133700*=============================================================*
133800 9000-END-TOTALS-RTN.
133900     MOVE SPACES                     TO WS-ENDTOT-LINE.
134000     MOVE "RACES LOADED:      "      TO WS-ENDTOT-LABEL.
134100     MOVE TOT-RACES-LOADED           TO WS-ENDTOT-VALUE.
134200     WRITE STGRPT-REC                FROM WS-ENDTOT-LINE.
134300
134400     MOVE SPACES                     TO WS-ENDTOT-LINE.
134500     MOVE "STAGES LOADED:     "      TO WS-ENDTOT-LABEL.
134600     MOVE TOT-STAGES-LOADED          TO WS-ENDTOT-VALUE.
134700     WRITE STGRPT-REC                FROM WS-ENDTOT-LINE.
134800
134900     MOVE SPACES                     TO WS-ENDTOT-LINE.
135000     MOVE "TEAMS LOADED:      "      TO WS-ENDTOT-LABEL.
135100     MOVE TOT-TEAMS-LOADED           TO WS-ENDTOT-VALUE.
135200     WRITE STGRPT-REC                FROM WS-ENDTOT-LINE.
135300
135400     MOVE SPACES                     TO WS-ENDTOT-LINE.
135500     MOVE "RIDERS LOADED:     "      TO WS-ENDTOT-LABEL.
135600     MOVE TOT-RIDERS-LOADED          TO WS-ENDTOT-VALUE.
135700     WRITE STGRPT-REC                FROM WS-ENDTOT-LINE.
135800
135900     MOVE SPACES                     TO WS-ENDTOT-LINE.
136000     MOVE "RESULTS ACCEPTED:  "      TO WS-ENDTOT-LABEL.
136100     MOVE TOT-RESULTS-ACCEPTED       TO WS-ENDTOT-VALUE.
136200     WRITE STGRPT-REC                FROM WS-ENDTOT-LINE.
136300
136400     MOVE SPACES                     TO WS-ENDTOT-LINE.
136500     MOVE "RESULTS REJECTED:  "      TO WS-ENDTOT-LABEL.
136600     MOVE TOT-RESULTS-REJECTED       TO WS-ENDTOT-VALUE.
136700     WRITE STGRPT-REC                FROM WS-ENDTOT-LINE.
136800 9099-END-TOTALS-EX.
136900     EXIT.
137000
137100*=============================================================*
137200*   FILE-OPEN FAILURE ABEND                                   *
137300*=============================================================*
137400 Y900-ABEND.
137500     DISPLAY "CYBMAIN - FILE OPEN FAILED, STATUS = "
137600             WK-C-FILE-STATUS.
137700     CLOSE RACEIN STAGEIN CKPTIN TEAMIN RIDERIN RESULTIN
137800           STGRPT REJRPT.
137900     STOP RUN.
138000
138100*=============================================================*
138200*   NORMAL END-OF-JOB HOUSEKEEPING                            *
138300*=============================================================*
138400 Z000-END-PROGRAM-RTN.
138500     CLOSE RACEIN STAGEIN CKPTIN TEAMIN RIDERIN RESULTIN
138600           STGRPT REJRPT.
138700 Z099-END-PROGRAM-EX.
138800     EXIT.
