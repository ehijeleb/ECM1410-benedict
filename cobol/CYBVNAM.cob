000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CYBVNAM.
000500 AUTHOR.         R TANG.
000600 INSTALLATION.   VELOTRACK SYSTEMS AS400 SHOP.
000700 DATE-WRITTEN.   15 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO EDIT A RACE, STAGE
001200*               OR TEAM NAME AGAINST THE COMMON NAMING RULE -
001300*               NOT EMPTY, NOT OVER 30 CHARACTERS AND NO
001400*               EMBEDDED SPACE.  USED BY CYBMAIN FOR ALL THREE
001500*               ENTITY LOADS SO THE RULE IS EDITED IN ONE PLACE.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* CYB0002  15/01/1991 RTANG   - INITIAL RELEASE
002100*-----------------------------------------------------------*
002200* CYB0013  02/08/1993 RTANG   - PQR-1140 DUPLICATE-NAME DEFECT -
002300*                              TRAILING-SPACE SCAN WAS COUNTING
002400*                              THE FILL AREA AS AN EMBEDDED SPACE
002500*                              ON SHORT NAMES.  CORRECTED THE
002600*                              SIGNIFICANT-LENGTH SCAN IN A010
002700*                              AND SWITCHED IT TO THE NEW
002800*                              CHARACTER-TABLE VIEW OF THE NAME.
002900*-----------------------------------------------------------*
003000* CYB0031  21/11/1998 LKMOOI  - Y2K REVIEW - NO DATE FIELDS IN
003100*                              THIS PROGRAM, NO CHANGE REQUIRED
003200*-----------------------------------------------------------*
003300* CYB0044  03/10/2003 SPARKES - PQR-3344 REVIEWED AGAINST THE
003400*                              CHECKPOINT/RESULT CAPACITY GUARDS
003500*                              ADDED TO CYBMAIN UNDER THE SAME
003600*                              REQUEST - WK-C-VNAM-RECORD LINKAGE
003700*                              AND THE 30-BYTE NAME CONTRACT ARE
003800*                              UNCHANGED, NO CODE CHANGE REQUIRED
003900*-----------------------------------------------------------*
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500
005600*************************
005700 WORKING-STORAGE SECTION.
005800*************************
005900 01  FILLER                          PIC X(24)        VALUE
006000     "** PROGRAM CYBVNAM **".
006100
006200* ------------------ PROGRAM WORKING STORAGE -------------------*
006300 01  WK-C-WORK-AREA.
006400     05  WS-COUNTERS.
006500         10  WS-SIGNIF-LEN           PIC 9(02)  COMP.
006600         10  WS-SCAN-SUB             PIC 9(02)  COMP.
006700         10  WS-SPACE-COUNT          PIC 9(02)  COMP.
006800     05  WS-COUNTERS-ALT REDEFINES WS-COUNTERS.
006900*                                BYTE VIEW OF THE COUNTER GROUP,
007000*                                MOVED TO A DISPLAY FIELD ON A
007100*                                PQR TRACE RUN - SEE CYB0013
007200         10  WS-COUNTERS-BYTES       PIC X(06).
007300     05  FILLER                      PIC X(10)  VALUE SPACES.
007400
007500*****************
007600 LINKAGE SECTION.
007700*****************
007800 COPY VNAM.
007900 EJECT
008000********************************************
008100 PROCEDURE DIVISION USING WK-C-VNAM-RECORD.
008200********************************************
008300 MAIN-MODULE.
008400     PERFORM A000-VALIDATE-NAME-RTN
008500        THRU A099-VALIDATE-NAME-EX.
008600     EXIT PROGRAM.
008700
008800*-----------------------------------------------------------*
008900*   RULE 1 - NAME MUST NOT BE EMPTY, OVER 30 BYTES (CANNOT
009000*            HAPPEN, FIELD IS PIC X(30)) OR CONTAIN AN
009100*            EMBEDDED SPACE
009200*-----------------------------------------------------------*
009300 A000-VALIDATE-NAME-RTN.
009400     MOVE "Y"              TO WK-C-VNAM-STATUS.
009500     IF      WK-C-VNAM-NAME = SPACES
009600             MOVE "N"      TO WK-C-VNAM-STATUS
009700             GO TO A099-VALIDATE-NAME-EX.
009800
009900     PERFORM A010-FIND-SIGNIF-LEN-RTN
010000        THRU A010-FIND-SIGNIF-LEN-EX.
010100
010200     MOVE ZERO              TO WS-SPACE-COUNT.
010300     IF      WS-SIGNIF-LEN > 1
010400             PERFORM A020-COUNT-SPACES-RTN
010500                THRU A020-COUNT-SPACES-EX
010600                VARYING WS-SCAN-SUB FROM 1 BY 1
010700                UNTIL WS-SCAN-SUB > WS-SIGNIF-LEN.
010800
010900     IF      WS-SPACE-COUNT NOT = ZERO
011000             MOVE "N"      TO WK-C-VNAM-STATUS.
011100
011200 A099-VALIDATE-NAME-EX.
011300     EXIT.
011400
011500*-----------------------------------------------------------*
011600*   FIND THE LAST NON-SPACE POSITION SO THE TRAILING PIC
011700*   X(30) FILL IS NOT MISTAKEN FOR AN EMBEDDED SPACE
011800*-----------------------------------------------------------*
011900 A010-FIND-SIGNIF-LEN-RTN.
012000     MOVE 30                TO WS-SCAN-SUB.
012100     MOVE ZERO              TO WS-SIGNIF-LEN.
012200 A010-BACK-SCAN.
012300     IF      WS-SCAN-SUB = ZERO
012400             GO TO A010-FIND-SIGNIF-LEN-EX.
012500     IF      WK-C-VNAM-NAME-TBL(WS-SCAN-SUB) NOT = SPACE
012600             MOVE WS-SCAN-SUB  TO WS-SIGNIF-LEN
012700             GO TO A010-FIND-SIGNIF-LEN-EX.
012800     SUBTRACT 1 FROM WS-SCAN-SUB.
012900     GO TO A010-BACK-SCAN.
013000
013100 A010-FIND-SIGNIF-LEN-EX.
013200     EXIT.
013300
013400*-----------------------------------------------------------*
013500*   COUNT EMBEDDED SPACES ACROSS THE SIGNIFICANT PORTION OF
013600*   THE NAME, ONE CHARACTER-TABLE ENTRY AT A TIME
013700*-----------------------------------------------------------*
013800 A020-COUNT-SPACES-RTN.
013900     IF      WK-C-VNAM-NAME-TBL(WS-SCAN-SUB) = SPACE
014000             ADD 1 TO WS-SPACE-COUNT.
014100 A020-COUNT-SPACES-EX.
014200     EXIT.
014300
014400******************************************************************
014500*************** END OF PROGRAM SOURCE - CYBVNAM ****************
014600******************************************************************
