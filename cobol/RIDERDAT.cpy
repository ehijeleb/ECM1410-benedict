      *****************************************************************
      * RIDERDAT - INPUT RECORD LAYOUT FOR RIDERS.DAT
      *****************************************************************
      * HISTORY OF MODIFICATION:
      *****************************************************************
      * CYB0001 14/01/1991 RTANG   - INITIAL RELEASE
      *---------------------------------------------------------------*
       05  RIDERDAT-RECORD                  PIC X(50).
           05  RIDERDATR  REDEFINES RIDERDAT-RECORD.
               06  RIDERDAT-TEAM-ID          PIC 9(05).
      *                                OWNING TEAM ID
               06  RIDERDAT-NAME             PIC X(30).
               06  RIDERDAT-YOB              PIC 9(04).
      *                                YEAR OF BIRTH, MUST BE >= 1900
               06  FILLER                    PIC X(11).
