000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CYBCELA.
000500 AUTHOR.         R TANG.
000600 INSTALLATION.   VELOTRACK SYSTEMS AS400 SHOP.
000700 DATE-WRITTEN.   21 JUN 1993.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO COMPUTE THE RAW AND ADJUSTED
001200*               ELAPSED TIME FOR EVERY RIDER WITH A RESULT ON
001300*               ONE STAGE.  RAW ELAPSED IS LAST CHECKPOINT TIME
001400*               LESS START TIME.  ADJUSTED ELAPSED APPLIES THE
001500*               BUNCH-FINISH RULE FOR A NON TIME-TRIAL STAGE -
001600*               RIDERS FINISHING WITHIN ONE SECOND OF THE RIDER
001700*               AHEAD OF THEM IN THE SORTED FINISH ORDER TAKE
001800*               THAT RIDER'S ADJUSTED TIME.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* CYB0009  21/06/1993 RTANG   - INITIAL RELEASE
002400*-----------------------------------------------------------*
002500* CYB0022  17/04/1997 LKMOOI  - PQR-1876 RAISED WK-C-CELA-MAX
002600*                              RIDERS FROM 400 TO 2000 TO MATCH
002700*                              THE WIDENED RIDER-TABLE IN CYBTABS
002800*-----------------------------------------------------------*
002900* CYB0026  09/02/1998 LKMOOI  - PQR-2209 BUNCH-FINISH CHAIN WAS
003000*                              COMPARING EACH RIDER ONLY TO THE
003100*                              STAGE WINNER INSTEAD OF TO THE
003200*                              RIDER IMMEDIATELY AHEAD - REWORKED
003300*                              A300 TO WALK THE SORTED LIST
003400*-----------------------------------------------------------*
003500* CYB0032  21/11/1998 LKMOOI  - Y2K REVIEW - TIMES ARE HHMMSS
003600*                              WITHIN A SINGLE DAY, NO CENTURY
003700*                              DIGITS PRESENT, NO CHANGE REQUIRED
003800*-----------------------------------------------------------*
003900* CYB0043  19/09/2002 MFONG   - PQR-3344 BUNCH-FINISH GAP TEST
004000*                              IN A310 WAS SUBTRACTING THE RAW
004100*                              HHMMSS DIGIT GROUPS DIRECTLY -
004200*                              A PAIR STRADDLING A MINUTE OR HOUR
004300*                              BOUNDARY WAS WRONGLY KEPT OUT OF
004400*                              THE BUNCH - REWORKED A310 TO
004500*                              DECOMPOSE BOTH FINISH TIMES TO
004600*                              TOTAL SECONDS LIKE A100 BEFORE
004700*                              COMPARING THE GAP
004800*-----------------------------------------------------------*
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400
006500*************************
006600 WORKING-STORAGE SECTION.
006700*************************
006800 01  FILLER                          PIC X(24)        VALUE
006900     "** PROGRAM CYBCELA **".
007000
007100* ------------------ PROGRAM WORKING STORAGE -------------------*
007200 01  WK-C-WORK-AREA.
007300     05  WS-SUBS.
007400         10  WS-RIDER-SUB            PIC 9(04)  COMP.
007500         10  WS-INNER-SUB            PIC 9(04)  COMP.
007600         10  WS-SWAP-SUB             PIC 9(04)  COMP.
007700     05  WS-SWITCHES.
007800         10  WS-SORT-SWITCH          PIC X(01).
007900             88  WS-SORT-DONE               VALUE "Y".
008000             88  WS-SORT-NOT-DONE           VALUE "N".
008100     05  FILLER                      PIC X(05)  VALUE SPACES.
008200
008300* ---------- HHMMSS COMPONENT BREAKDOWN FOR ONE TIME VALUE ------*
008400 01  WS-TIME-GROUP.
008500     05  WS-TIME-VALUE               PIC 9(06).
008600     05  WS-TIME-HMS REDEFINES WS-TIME-VALUE.
008700         10  WS-TIME-HH              PIC 9(02).
008800         10  WS-TIME-MM              PIC 9(02).
008900         10  WS-TIME-SS              PIC 9(02).
009000     05  FILLER                      PIC X(04)  VALUE SPACES.
009100
009200 77  WS-START-VALUE                 PIC 9(06).
009300 77  WS-FINISH-VALUE                PIC 9(06).
009400 77  WS-RAW-SECONDS                 PIC S9(07)  COMP.
009500 77  WS-GAP-SEC-1                   PIC S9(07)  COMP.
009600 77  WS-GAP-SEC-2                   PIC S9(07)  COMP.
009700
009800 01  WS-SWAP-AREA.
009900     05  WS-SWAP-ID                  PIC 9(05).
010000     05  WS-SWAP-START               PIC 9(06).
010100     05  WS-SWAP-FINISH              PIC 9(06).
010200     05  WS-SWAP-RAW                 PIC 9(06).
010300     05  WS-SWAP-ADJ                 PIC 9(06).
010400
010500*****************
010600 LINKAGE SECTION.
010700*****************
010800 COPY CELA.
010900 EJECT
011000********************************************
011100 PROCEDURE DIVISION USING WK-C-CELA-RECORD.
011200********************************************
011300 MAIN-MODULE.
011400     MOVE SPACE                  TO WK-C-CELA-ERROR-CD.
011500     IF      WK-C-CELA-RIDER-COUNT = ZERO
011600             MOVE "E"            TO WK-C-CELA-ERROR-CD
011700             GO TO MAIN-MODULE-EX.
011800
011900     PERFORM A100-RAW-ELAPSED-RTN
012000        THRU A100-RAW-ELAPSED-EX
012100        VARYING WS-RIDER-SUB FROM 1 BY 1
012200        UNTIL WS-RIDER-SUB > WK-C-CELA-RIDER-COUNT.
012300
012400     IF      WK-C-CELA-STAGE-TYPE = "TT"
012500             PERFORM A200-TT-EXEMPT-RTN
012600                THRU A200-TT-EXEMPT-EX
012700     ELSE
012800             PERFORM A250-SORT-FINISH-RTN
012900                THRU A250-SORT-FINISH-EX
013000             PERFORM A300-BUNCH-CHAIN-RTN
013100                THRU A300-BUNCH-CHAIN-EX.
013200
013300 MAIN-MODULE-EX.
013400     EXIT PROGRAM.
013500
013600*-----------------------------------------------------------*
013700*   RULE 7 - RAW ELAPSED TIME = LAST RECORDED CHECKPOINT
013800*            TIME LESS THE RIDER'S START TIME, FOR ONE
013900*            RIDER'S ENTRY IN THE LINKAGE TABLE
014000*-----------------------------------------------------------*
014100 A100-RAW-ELAPSED-RTN.
014200     MOVE WK-C-CELA-START-TIME(WS-RIDER-SUB)  TO WS-START-VALUE.
014300     MOVE WK-C-CELA-FINISH-TIME(WS-RIDER-SUB) TO WS-FINISH-VALUE.
014400
014500     MOVE WS-START-VALUE          TO WS-TIME-VALUE.
014600     COMPUTE WS-RAW-SECONDS =
014700             (WS-TIME-HH * 3600) + (WS-TIME-MM * 60) + WS-TIME-SS.
014800     SUBTRACT WS-RAW-SECONDS FROM ZERO
014900             GIVING WS-RAW-SECONDS.
015000
015100     MOVE WS-FINISH-VALUE         TO WS-TIME-VALUE.
015200     COMPUTE WS-RAW-SECONDS = WS-RAW-SECONDS +
015300             (WS-TIME-HH * 3600) + (WS-TIME-MM * 60) + WS-TIME-SS.
015400
015500     COMPUTE WS-TIME-HH = WS-RAW-SECONDS / 3600.
015600     COMPUTE WS-TIME-MM =
015700             (WS-RAW-SECONDS - (WS-TIME-HH * 3600)) / 60.
015800     COMPUTE WS-TIME-SS = WS-RAW-SECONDS -
015900             (WS-TIME-HH * 3600) - (WS-TIME-MM * 60).
016000
016100     MOVE WS-TIME-VALUE           TO
016200             WK-C-CELA-RAW(WS-RIDER-SUB).
016300
016400 A100-RAW-ELAPSED-EX.
016500     EXIT.
016600
016700*-----------------------------------------------------------*
016800*   RULE 8A - TIME-TRIAL STAGE IS EXEMPT FROM THE BUNCH-
016900*             FINISH RULE - ADJUSTED ELAPSED EQUALS RAW
017000*             ELAPSED FOR EVERY RIDER
017100*-----------------------------------------------------------*
017200 A200-TT-EXEMPT-RTN.
017300     PERFORM A210-TT-COPY-ONE-RTN
017400        THRU A210-TT-COPY-ONE-EX
017500        VARYING WS-RIDER-SUB FROM 1 BY 1
017600        UNTIL WS-RIDER-SUB > WK-C-CELA-RIDER-COUNT.
017700 A200-TT-EXEMPT-EX.
017800     EXIT.
017900
018000 A210-TT-COPY-ONE-RTN.
018100     MOVE WK-C-CELA-RAW(WS-RIDER-SUB)
018200                       TO WK-C-CELA-ADJ(WS-RIDER-SUB).
018300 A210-TT-COPY-ONE-EX.
018400     EXIT.
018500
018600*-----------------------------------------------------------*
018700*   SORT THE RIDER TABLE ASCENDING BY FINISH TIME, SHOP
018800*   EXCHANGE-SORT STYLE, AHEAD OF THE BUNCH-FINISH WALK
018900*-----------------------------------------------------------*
019000 A250-SORT-FINISH-RTN.
019100     SET WS-SORT-NOT-DONE            TO TRUE.
019200 A250-SORT-PASS.
019300     IF      WS-SORT-DONE
019400             GO TO A250-SORT-FINISH-EX.
019500     SET WS-SORT-DONE                TO TRUE.
019600     PERFORM A260-SORT-COMPARE-RTN
019700        THRU A260-SORT-COMPARE-EX
019800        VARYING WS-INNER-SUB FROM 1 BY 1
019900        UNTIL WS-INNER-SUB > WK-C-CELA-RIDER-COUNT.
020000     GO TO A250-SORT-PASS.
020100 A250-SORT-FINISH-EX.
020200     EXIT.
020300
020400 A260-SORT-COMPARE-RTN.
020500     IF      WS-INNER-SUB = WK-C-CELA-RIDER-COUNT
020600             GO TO A260-SORT-COMPARE-EX.
020700     COMPUTE WS-SWAP-SUB = WS-INNER-SUB + 1.
020800     IF      WK-C-CELA-SORTED(WS-INNER-SUB) >
020900             WK-C-CELA-SORTED(WS-SWAP-SUB)
021000             PERFORM A270-SWAP-RIDERS-RTN
021100                THRU A270-SWAP-RIDERS-EX
021200             SET WS-SORT-NOT-DONE     TO TRUE.
021300 A260-SORT-COMPARE-EX.
021400     EXIT.
021500
021600 A270-SWAP-RIDERS-RTN.
021700     MOVE WK-C-CELA-RIDER-ID(WS-INNER-SUB)    TO WS-SWAP-ID.
021800     MOVE WK-C-CELA-START-TIME(WS-INNER-SUB)  TO WS-SWAP-START.
021900     MOVE WK-C-CELA-FINISH-TIME(WS-INNER-SUB) TO WS-SWAP-FINISH.
022000     MOVE WK-C-CELA-RAW(WS-INNER-SUB)         TO WS-SWAP-RAW.
022100
022200     MOVE WK-C-CELA-RIDER-ID(WS-SWAP-SUB)
022300                       TO WK-C-CELA-RIDER-ID(WS-INNER-SUB).
022400     MOVE WK-C-CELA-START-TIME(WS-SWAP-SUB)
022500                       TO WK-C-CELA-START-TIME(WS-INNER-SUB).
022600     MOVE WK-C-CELA-FINISH-TIME(WS-SWAP-SUB)
022700                       TO WK-C-CELA-FINISH-TIME(WS-INNER-SUB).
022800     MOVE WK-C-CELA-RAW(WS-SWAP-SUB)
022900                       TO WK-C-CELA-RAW(WS-INNER-SUB).
023000
023100     MOVE WS-SWAP-ID        TO WK-C-CELA-RIDER-ID(WS-SWAP-SUB).
023200     MOVE WS-SWAP-START     TO WK-C-CELA-START-TIME(WS-SWAP-SUB).
023300     MOVE WS-SWAP-FINISH    TO WK-C-CELA-FINISH-TIME(WS-SWAP-SUB).
023400     MOVE WS-SWAP-RAW       TO WK-C-CELA-RAW(WS-SWAP-SUB).
023500 A270-SWAP-RIDERS-EX.
023600     EXIT.
023700
023800*-----------------------------------------------------------*
023900*   RULE 8B - WALK THE SORTED FINISH LIST.  THE FIRST RIDER
024000*             KEEPS HIS OWN RAW ELAPSED AS HIS ADJUSTED
024100*             ELAPSED.  EACH FOLLOWING RIDER WHO FINISHED
024200*             WITHIN ONE SECOND OF THE RIDER AHEAD OF HIM
024300*             TAKES THAT RIDER'S ADJUSTED ELAPSED - THE CHAIN
024400*             CARRIES FORWARD THROUGH A WHOLE BUNCH
024500*-----------------------------------------------------------*
024600 A300-BUNCH-CHAIN-RTN.
024700     MOVE WK-C-CELA-RAW(1)        TO WK-C-CELA-ADJ(1).
024800     IF      WK-C-CELA-RIDER-COUNT = 1
024900             GO TO A300-BUNCH-CHAIN-EX.
025000     PERFORM A310-CHAIN-ONE-RTN
025100        THRU A310-CHAIN-ONE-EX
025200        VARYING WS-RIDER-SUB FROM 2 BY 1
025300        UNTIL WS-RIDER-SUB > WK-C-CELA-RIDER-COUNT.
025400 A300-BUNCH-CHAIN-EX.
025500     EXIT.
025600
025700*-----------------------------------------------------------*
025800*   CYB0043 - THE GAP TEST MUST COMPARE TRUE ELAPSED SECONDS,
025900*   NOT THE RAW HHMMSS DIGIT GROUPS - A PAIR SUCH AS 134559
026000*   AND 134600 ARE ONLY 1 SECOND APART BUT 41 DIGITS APART -
026100*   DECOMPOSE BOTH FINISH TIMES THE SAME WAY A100 DOES BEFORE
026200*   TAKING THE GAP
026300*-----------------------------------------------------------*
026400 A310-CHAIN-ONE-RTN.
026500     COMPUTE WS-SWAP-SUB = WS-RIDER-SUB - 1.
026600
026700     MOVE WK-C-CELA-SORTED(WS-RIDER-SUB)  TO WS-TIME-VALUE.
026800     COMPUTE WS-GAP-SEC-1 =
026900             (WS-TIME-HH * 3600) + (WS-TIME-MM * 60) + WS-TIME-SS.
027000
027100     MOVE WK-C-CELA-SORTED(WS-SWAP-SUB)   TO WS-TIME-VALUE.
027200     COMPUTE WS-GAP-SEC-2 =
027300             (WS-TIME-HH * 3600) + (WS-TIME-MM * 60) + WS-TIME-SS.
027400
027500     IF      WS-GAP-SEC-1 - WS-GAP-SEC-2 <= 1
027600             MOVE WK-C-CELA-ADJ(WS-SWAP-SUB)
027700                       TO WK-C-CELA-ADJ(WS-RIDER-SUB)
027800     ELSE
027900             MOVE WK-C-CELA-RAW(WS-RIDER-SUB)
028000                       TO WK-C-CELA-ADJ(WS-RIDER-SUB).
028100 A310-CHAIN-ONE-EX.
028200     EXIT.
028300
028400******************************************************************
028500*************** END OF PROGRAM SOURCE - CYBCELA ****************
028600******************************************************************
028700
